000100*******************************************************************
000200**    PKREVAL  -  HAND EVALUATOR WORK AREA                        *
000300**    THE 21 FIXED 5-OF-7 COMBINATION ROWS, A RANK-FREQUENCY      *
000400**    TABLE, THE HAND-CATEGORY NAME TABLE, AND SCRATCH FIELDS     *
000500**    USED WHILE SCORING ONE 5-CARD COMBINATION.                  *
000600**    C1-C5 ARE POSITIONS (1-7) INTO A PLAYER'S 7-CARD ARRAY -    *
000700**    POSITIONS 1-2 ARE THE HOLE CARDS, 3-7 THE COMMUNITY CARDS - *
000800**    THE SAME 21 ROWS SERVE EVERY PLAYER, EVERY HAND.            *
000900*******************************************************************
001000  01  WS-COMBO-RAW.
001100     05  FILLER  PIC X(105) VALUE "34567245672356723467234572345614567
001200-       "13567134671345713456125671246712457
001300-       "12456123671235712356123471234612345".
001400  01  WS-COMBO-TBL REDEFINES WS-COMBO-RAW.
001500     05  WS-COMBO-ROW OCCURS 21 TIMES INDEXED BY WS-COMBO-IDX.
001600         10  WS-COMBO-C  PIC 9 OCCURS 5 TIMES
001700                 INDEXED BY WS-COMBO-C-IDX.
001800**
001900  01  WS-HAND-NAME-TBL.
002000     05  FILLER PIC X(16) VALUE "FOLD-OUT        ".
002100     05  FILLER PIC X(16) VALUE "HIGH CARD       ".
002200     05  FILLER PIC X(16) VALUE "ONE PAIR        ".
002300     05  FILLER PIC X(16) VALUE "TWO PAIR        ".
002400     05  FILLER PIC X(16) VALUE "THREE OF A KIND ".
002500     05  FILLER PIC X(16) VALUE "STRAIGHT        ".
002600     05  FILLER PIC X(16) VALUE "FLUSH           ".
002700     05  FILLER PIC X(16) VALUE "FULL HOUSE      ".
002800     05  FILLER PIC X(16) VALUE "FOUR OF A KIND  ".
002900     05  FILLER PIC X(16) VALUE "STRAIGHT FLUSH  ".
003000  01  WS-HAND-NAME-RTBL REDEFINES WS-HAND-NAME-TBL.
003100     05  WS-HAND-NAME-ROW OCCURS 10 TIMES
003200             INDEXED BY WS-HAND-NAME-IDX
003300                 PIC X(16).
003400**
003500*******************************************************************
003600**    SCRATCH AREA FOR ONE 5-CARD COMBINATION BEING SCORED        *
003700*******************************************************************
003800  01  WS-EVAL-WORK.
003900     05  WS-EV-7-RANK        PIC 9(02) OCCURS 7 TIMES
004000             INDEXED BY WS-EV-7-IDX.
004100     05  WS-EV-7-SUIT        PIC X(01) OCCURS 7 TIMES
004200             INDEXED BY WS-EV-7S-IDX.
004300     05  WS-EV-5-RANK        PIC 9(02) OCCURS 5 TIMES
004400             INDEXED BY WS-EV-5-IDX.
004500     05  WS-EV-5-SUIT        PIC X(01) OCCURS 5 TIMES
004600             INDEXED BY WS-EV-5S-IDX.
004700     05  WS-EV-SORTED        PIC 9(02) OCCURS 5 TIMES
004800             INDEXED BY WS-EV-SORT-IDX.
004900     05  WS-EV-SWAP          PIC 9(02).
005000     05  WS-EV-IS-FLUSH      PIC X(01).
005100         88  WS-EV-FLUSH-YES             VALUE 'Y'.
005200     05  WS-EV-IS-STRAIGHT   PIC X(01).
005300         88  WS-EV-STRAIGHT-YES          VALUE 'Y'.
005400     05  WS-EV-STRAIGHT-HIGH PIC 9(02).
005500     05  WS-EV-RANK-FREQ     PIC 9(01) OCCURS 15 TIMES
005600             INDEXED BY WS-EV-FREQ-IDX.
005700     05  WS-EV-BEST-CAT      PIC 9(01).
005800     05  WS-EV-TB1           PIC 9(02).
005900     05  WS-EV-TB2           PIC 9(02).
006000     05  WS-EV-TB3           PIC 9(02).
006100     05  WS-EV-TB4           PIC 9(02).
006200     05  WS-EV-TB5           PIC 9(02).
006300     05  WS-EV-PAIR-HI       PIC 9(02).
006400     05  WS-EV-PAIR-LO       PIC 9(02).
006500     05  WS-EV-PAIR-COUNT    PIC 9(01) COMP.
006600     05  WS-EV-TRIP-RANK     PIC 9(02).
006700     05  WS-EV-QUAD-RANK     PIC 9(02).
006800     05  WS-EV-COMBO-VALUE   PIC 9(11).
006900     05  WS-EV-BEST-VALUE    PIC 9(11).
006910     05  WS-EV-COMBO-CAT     PIC 9(01).
006920     05  WS-EV-EXCL-1        PIC 9(02).
006930     05  WS-EV-EXCL-2        PIC 9(02).
006940     05  WS-EV-TB-LIST       PIC 9(02) OCCURS 4 TIMES
006950             INDEXED BY WS-EV-TBL-IDX.
006960     05  WS-EV-TB-CT         PIC 9(01) COMP.
007000     05  FILLER              PIC X(04).
