000100******************************************************************
000200*    PKRCHIP  -  CHIP-SLOT TABLE / CHIPHOLDER WORK AREA          *
000300*    COPY THIS MEMBER WITH REPLACING LEADING ==HLD== BY THE      *
000400*    PREFIX WANTED AT THE CALL SITE (ONE PER PLAYER, AND THE     *
000500*    POT).  A HOLDER IS UP TO 20 DENOMINATION SLOTS PLUS THE     *
000600*    LIST OF DENOMINATIONS KNOWN TO IT (DEFAULT IS THE SINGLE    *
000700*    DENOMINATION 1).                                            *
000800******************************************************************
000900     07  HLD-NUM-SLOTS                   PIC 9(02) COMP.
001000     07  HLD-SLOT-TBL OCCURS 20 TIMES
001100             INDEXED BY HLD-SLOT-IDX.
001200         08  HLD-SLOT-VALUE              PIC 9(05).
001300         08  HLD-SLOT-QTY                PIC 9(05).
001400     07  HLD-NUM-DENOMS                  PIC 9(02) COMP.
001500     07  HLD-DENOM-TBL OCCURS 20 TIMES
001600             INDEXED BY HLD-DENOM-IDX
001700                 PIC 9(05).
001800     07  HLD-TOTAL                       PIC 9(07).
001900     07  FILLER                          PIC X(02).
