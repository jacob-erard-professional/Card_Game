000100******************************************************************
000200*    PKRCFG   -  PLAYER-CONFIG-RECORD FD LAYOUT (PLAYERS FILE)   *
000300*    ONE SEAT PER RECORD, ASCENDING SEAT NUMBER.  RECORD IS A    *
000400*    FIXED 16 CHARACTERS - NO FILLER PAD, EXACT EXTERNAL LAYOUT. *
000500******************************************************************
000600     05  CFG-PLAYER-NUM                  PIC 9(02).
000700     05  CFG-STRATEGY                    PIC X(08).
000800     05  CFG-START-CHIPS                 PIC 9(06).
