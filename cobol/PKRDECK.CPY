000100******************************************************************
000200*    PKRDECK  -  DECK-RECORD FD LAYOUT (DECKS INPUT FILE)        *
000300*    ONE PRE-SHUFFLED 52-CARD DECK PER HAND, FIRST-DRAWN FIRST.  *
000400*    RECORD LENGTH IS A FIXED 160 CHARACTERS -  4 + (52 X 3).    *
000500*    NO FILLER PAD IS ADDED HERE - THE INPUT GENERATOR WRITES    *
000600*    THIS LAYOUT BYTE FOR BYTE AND PADDING WOULD SHIFT EVERY     *
000700*    CARD THAT FOLLOWS IT.                                      *
000800******************************************************************
000900     05  DECK-HAND-NO                    PIC 9(04).
001000     05  DECK-CARDS.
001100         10  DECK-CARD-TBL OCCURS 52 TIMES
001200                 INDEXED BY DECK-CARD-IDX.
001300             15  DECK-CARD-RANK          PIC 9(02).
001400             15  DECK-CARD-SUIT          PIC X(01).
