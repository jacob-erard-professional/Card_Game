000100******************************************************************
000200*    PKRRSLT  -  RESULT-RECORD FD LAYOUT (RESULTS OUTPUT FILE)   *
000300*    ONE RECORD PER HAND PLAYED.  RECORD IS A NOMINAL 42 CHARS.  *
000400******************************************************************
000500     05  RES-HAND-NO                     PIC 9(04).
000600     05  RES-WINNER-NUM                  PIC 9(02).
000700     05  RES-WIN-COUNT                   PIC 9(02).
000800     05  RES-HAND-TYPE                   PIC 9(01).
000900     05  RES-HAND-NAME                   PIC X(16).
001000     05  RES-POT-TOTAL                   PIC 9(06).
001100     05  RES-AMOUNT-WON                  PIC 9(06).
001200     05  FILLER                          PIC X(05).
