000100******************************************************************
000200*    PKRCARD  -  ONE PLAYING CARD (RANK + SUIT)                  *
000300*    COPY THIS MEMBER WITH REPLACING LEADING ==CRD== BY THE      *
000400*    PREFIX WANTED AT THE CALL SITE (HAND, COMM, BURN, ...).     *
000500*    CALL SITE MUST NEST THIS UNDER A LEVEL 10 (OR LOWER-        *
000600*    NUMBERED) OCCURS ENTRY - FIELDS HERE ARE LEVEL 15.          *
000700*    RANK 02-14 (11=J 12=Q 13=K 14=A), SUIT H/D/C/S              *
000800******************************************************************
000900     15  CRD-RANK                        PIC 9(02).
001000     15  CRD-SUIT                        PIC X(01).
001100     15  FILLER                          PIC X(01).
