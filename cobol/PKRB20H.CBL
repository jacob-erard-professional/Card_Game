000100*********************************************************************
000200*   PKRB20H
000300*   HOUSE RULE ENGINE FOR TEXAS HOLD'EM - BATCH HAND PROCESSOR
000400*********************************************************************
000500*   512001 22/03/87 RFQ  ORIGINAL INSTALLATION OF PKRB20H
000600*   512002 19/04/87 RFQ  ADDED BIG-BLIND POSTING AHEAD OF FIRST
000700*                        PREFLOP ACTION PER GAMING COMMITTEE RQST
000800*   512014 03/11/87 RFQ  FIXED POT SPLIT REMAINDER - ODD CHIP WAS
000900*                        GOING TO SEAT 0 REGARDLESS OF RANK ORDER
001000*   512030 25/06/88 MTV  GREEDY CHANGE-MAKER NOW RETRIES THROUGH
001100*                        THE BANK WHEN A SLOT IS SHORT (TICKET
001200*                        FILED BY CAGE AUDIT AFTER SEAT 4 INCIDENT)
001300*   512041 14/01/89 MTV  WHEEL STRAIGHT (A-2-3-4-5) NOW SCORES ITS
001400*                        HIGH CARD AS THE ACE PER RULES COMMITTEE
001500*   512055 02/08/89 RFQ  FOUR-BETTING-ROUND DRIVER REWRITTEN TO
001600*                        SHARE ONE ROUND PARAGRAPH BAND (4200-)
001700*   512060 17/02/90 MTV  ALL-IN-BY-SHORTFALL - CAP POST AT STACK
001800*                        INSTEAD OF ABENDING ON INSUFFICIENT FUNDS
001900*   512071 09/09/90 RFQ  DECK AND PLAYER FILES SPLIT OUT OF THE
002000*                        OLD SINGLE-FILE TEST HARNESS
002100*   512084 21/03/91 JPH  HAND-NAME TABLE ADDED TO SUPPORT THE NEW
002200*                        AUDIT REPORT LAYOUT REQUESTED BY OPS
002300*   512095 11/12/91 JPH  TIE-BREAK ENCODING CHANGED TO THE SINGLE
002400*                        11-DIGIT KEY - PREVIOUS COMPARE-BY-FIELD
002500*                        LOGIC MISRANKED TWO-PAIR VS TRIPS ONCE
002600*   512103 06/06/92 JPH  CONSERVATION CHECK ADDED PER HAND AND AT
002700*                        END OF JOB AFTER RECONCILIATION DIDN'T
002800*                        BALANCE ON THE 05/30 OVERNIGHT RUN
002900*   512118 28/01/93 RFQ  SKIP BETTING ROUND ENTIRELY WHEN AT MOST
003000*                        ONE PLAYER WITH CHIPS REMAINS - WAS
003100*                        LOOPING ON A LONE ALL-IN SURVIVOR
003200*   512126 19/08/93 MTV  RAISE PROCESSING ADDED (FIXED PROVIDERS
003300*                        DO NOT EMIT IT YET, BUT RULES COMMITTEE
003400*                        WANTS IT READY FOR THE 1994 PROVIDER SET)
003500*   512140 04/02/94 RFQ  INVALID CHECK FROM A FIXED STRATEGY NOW
003600*                        ROUTES TO 9000-ERROR-PGM INSTEAD OF JUST
003700*                        A DISPLAY - OPS WANTED A NON-ZERO RC
003800*   512158 14/11/94 JPH  REPORT FILE ADDED - PRINTED TOTALS WERE
003900*                        SYSOUT ONLY AND GOT LOST IN THE OVERNIGHT
004000*                        LOG ROTATION MORE THAN ONCE
004100*   512171 23/05/95 RFQ  COMBINATION TABLE FOR 7-CARD EVALUATION
004200*                        HARD-CODED (21 ROWS) - GENERATING IT AT
004300*                        RUN TIME WAS COSTING TOO MANY CPU SECONDS
004400*   Y2K001  09/09/98 MTV  YEAR 2000 REVIEW - NO 2-DIGIT YEAR
004500*                        ARITHMETIC IN THIS PROGRAM, HAND-SEQUENCE
004600*                        NUMBERS ARE NOT CALENDAR DATES.  SIGNED OFF
004700*   Y2K002  14/01/99 MTV  Y2K CERTIFICATION PASSED - NO CHANGES
004800*                        REQUIRED, RETAINED FOR AUDIT TRAIL ONLY
004900*   512190 02/10/00 JPH  PLAYER TABLE BOUND RAISED FROM 6 TO 9
005000*                        SEATS FOR THE NEW TOURNAMENT TABLE SIZE
005100*   512205 17/07/03 LDC  FOLD-OUT CASE NOW ZEROS RES-HAND-TYPE
005200*                        INSTEAD OF LEAVING THE PRIOR HAND'S VALUE
005300*   512218 30/03/07 LDC  MINOR - CORRECTED HAND-NAME TABLE SPACING
005400*                        SO THE DETAIL LINE COLUMNS LINE UP ON THE
005500*                        NEW LASER PRINTER FORMS
005600*   512231 11/02/08 LDC  5433-PROBAR-ROMPER-1 WAS KEEPING THE
005700*                        SMALLEST QUALIFYING SLOT INSTEAD OF THE
005800*                        LARGEST - CAGE AUDIT CAUGHT THE BANK BEING
005900*                        BROKEN IN THE WRONG DENOMINATION
006000*   512233 02/06/08 PDN  HOLE CARDS NOW DEALT IN TWO FULL PASSES
006100*                        (ALL SEATS CARD 1, THEN ALL SEATS CARD 2)
006200*                        INSTEAD OF ONE SEAT AT A TIME - SEATS AFTER
006300*                        SEAT 1 WERE GETTING THE WRONG PHYSICAL CARD
006400*   512240 19/11/08 PDN  4238-ACCION-RAISE ADDED - TICKET 512126
006500*                        ONLY GOT THE RULES COMMITTEE HALFWAY THERE,
006600*                        RAISE BY N WAS STILL JUST ALL-IN
006700*   512245 08/04/09 PDN  PER-HAND CONSERVATION CHECK WIRED IN -
006800*                        512103 ADDED THE PARAGRAPH BUT ONLY THE
006900*                        END-OF-JOB CALL EVER GOT PUT IN THE DRIVER
007000*********************************************************************
007100*
007200  IDENTIFICATION DIVISION.
007300*========================
007400  PROGRAM-ID.    PKRB20H.
007500  AUTHOR.        R F QUINTERO.
007600  INSTALLATION.  GAMING SYSTEMS - BATCH SETTLEMENT GROUP.
007700  DATE-WRITTEN.  22/03/87.
007800  DATE-COMPILED.
007900  SECURITY.      INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
008000*
008100*********************************************************************
008200*   THIS PROGRAM PLAYS OUT ONE COMPLETE HAND OF TEXAS HOLD'EM FOR
008300*   EACH DECK RECORD SUPPLIED ON THE DECKS FILE, USING THE SEATS
008400*   AND STARTING STACKS DESCRIBED ON THE PLAYERS FILE.  EACH SEAT
008500*   IS DRIVEN BY A FIXED, DETERMINISTIC STRATEGY (CALL, FOLD, OR
008600*   ALL-IN) - THERE IS NO OPERATOR INTERACTION AND NO RANDOM
008700*   NUMBER GENERATION ANYWHERE IN THIS PROGRAM; THE DECK ORDER
008800*   COMES ENTIRELY FROM THE DECKS FILE SO A RUN CAN BE REPLAYED
008900*   AND CHECKED BYTE FOR BYTE.
009000*********************************************************************
009100*
009200  ENVIRONMENT DIVISION.
009300*======================
009400  CONFIGURATION SECTION.
009500  SPECIAL-NAMES.
009600      C01 IS TOP-OF-FORM
009700      CLASS PKR-PALO-VALIDO IS 'H', 'D', 'C', 'S'
009800      UPSI-0 ON STATUS IS WS-UPSI-DEBUG-ON
009900             OFF STATUS IS WS-UPSI-DEBUG-OFF.
010000  INPUT-OUTPUT SECTION.
010100  FILE-CONTROL.
010200      SELECT  PKR-PLAYERS-FILE ASSIGN TO PLAYERS
010300              ORGANIZATION IS LINE SEQUENTIAL
010400              FILE STATUS IS FS-PLAYERS.
010500*
010600      SELECT  PKR-DECKS-FILE ASSIGN TO DECKS
010700              ORGANIZATION IS LINE SEQUENTIAL
010800              FILE STATUS IS FS-DECKS.
010900*
011000      SELECT  PKR-RESULTS-FILE ASSIGN TO RESULTS
011100              ORGANIZATION IS LINE SEQUENTIAL
011200              FILE STATUS IS FS-RESULTS.
011300*
011400      SELECT  PKR-REPORT-FILE ASSIGN TO RPTFILE
011500              ORGANIZATION IS LINE SEQUENTIAL
011600              FILE STATUS IS FS-REPORT.
011700*
011800  DATA DIVISION.
011900*================
012000  FILE SECTION.
012100*
012200******************************************************************
012300**  PLAYERS FILE - ONE PLAYER-CONFIG-RECORD PER SEAT, ASCENDING  *
012400**  SEAT NUMBER.  LAYOUT IS PKRCFG.CPY (16 BYTES).               *
012500******************************************************************
012600  FD  PKR-PLAYERS-FILE
012700      RECORDING MODE IS F.
012800  01  PLAYER-CONFIG-RECORD.
012900      COPY PKRCFG.
013000*
013100******************************************************************
013200**  DECKS FILE - ONE PRE-SHUFFLED DECK PER HAND, ASCENDING HAND  *
013300**  NUMBER.  LAYOUT IS PKRDECK.CPY (160 BYTES).                  *
013400******************************************************************
013500  FD  PKR-DECKS-FILE
013600      RECORDING MODE IS F.
013700  01  DECK-RECORD.
013800      COPY PKRDECK.
013900*
014000******************************************************************
014100**  RESULTS FILE - ONE RESULT-RECORD PER HAND SETTLED.           *
014200******************************************************************
014300  FD  PKR-RESULTS-FILE
014400      RECORDING MODE IS F.
014500  01  RESULT-RECORD.
014600      COPY PKRRSLT.
014700*
014800******************************************************************
014900**  REPORT FILE - 80-COLUMN PRINT IMAGE, HEADING/DETAIL/TOTALS.  *
015000******************************************************************
015100  FD  PKR-REPORT-FILE
015200      RECORDING MODE IS F.
015300  01  PKR-REPORT-REC                PIC X(80).
015400*
015500  WORKING-STORAGE SECTION.
015600*
015700******************************************************************
015800**  WSF- FILE STATUS / WSS- SWITCHES / WSC- CONSTANTS / WSA-     *
015900**  ACCUMULATORS / WSV- MISC SCRATCH - SAME GROUPING THE SHOP    *
016000**  USES IN EVERY BATCH JOB.                                     *
016100******************************************************************
016200  01  WSF-FSTATUS.
016300      05  FS-PLAYERS                 PIC X(02) VALUE '00'.
016400      05  FS-DECKS                   PIC X(02) VALUE '00'.
016500      05  FS-RESULTS                 PIC X(02) VALUE '00'.
016600      05  FS-REPORT                  PIC X(02) VALUE '00'.
016700      05  FILLER                     PIC X(02).
016800*
016900  01  WSS-SWITCH.
017000      05  WS-FIN-DECKS                PIC 9(01) VALUE 0.
017100          88  FIN-DECKS-OK                      VALUE 1.
017200      05  WS-FIN-PLAYERS              PIC 9(01) VALUE 0.
017300          88  FIN-PLAYERS-OK                    VALUE 1.
017400      05  WS-UPSI-DEBUG-ON            PIC X(01) VALUE 'N'.
017500      05  WS-UPSI-DEBUG-OFF           PIC X(01) VALUE 'N'.
017600      05  FILLER                      PIC X(02).
017700*
017800  01  WSC-CONSTANTES.
017900      05  WSC-00                      PIC 9(02) VALUE 00.
018000      05  WSC-BLIND-SM                PIC 9(05) COMP VALUE 10.
018100      05  WSC-BLIND-BIG               PIC 9(05) COMP VALUE 20.
018200      05  WSC-MAX-EXCHANGE            PIC 9(03) COMP VALUE 100.
018300      05  WSC-16                      PIC 9(02) VALUE 16.
018400      05  FILLER                      PIC X(02).
018500*
018600  01  WSA-ACUMULADORES.
018700      05  WSA-HANDS-PROC              PIC 9(07) COMP VALUE 0.
018800      05  WSA-CHIPS-AWARDED           PIC 9(09) COMP VALUE 0.
018900      05  WSA-START-TOTAL             PIC 9(09) COMP VALUE 0.
019000      05  WSA-END-TOTAL               PIC 9(09) COMP VALUE 0.
019100      05  WSA-HAND-START-TOT          PIC 9(09) COMP VALUE 0.
019200      05  WSA-HAND-END-TOT            PIC 9(09) COMP VALUE 0.
019300      05  WSA-WINS-SEAT OCCURS 9 TIMES
019400              INDEXED BY WSA-WINS-IDX
019500                  PIC 9(07) COMP VALUE 0.
019600      05  WSA-CAT-COUNT OCCURS 10 TIMES
019700              INDEXED BY WSA-CAT-IDX
019800                  PIC 9(07) COMP VALUE 0.
019900      05  FILLER                      PIC X(02).
020000*
020100******************************************************************
020200**  WSV-RUTINA/WSV-ACCION ARE STANDALONE SCRATCH FIELDS FOR THE  *
020300**  ERROR ROUTINE (9000) - NOT PART OF ANY LARGER RECORD, SO     *
020400**  THEY ARE CARRIED AS 77-LEVEL ITEMS PER SHOP STANDARDS.       *
020500******************************************************************
020600  77  WSV-RUTINA                     PIC X(24) VALUE SPACES.
020700  77  WSV-ACCION                     PIC X(24) VALUE SPACES.
020800*
020900  01  WSV-VARIABLES.
021000      05  WSV-FSTATUS                 PIC X(02) VALUE SPACES.
021100      05  FILLER                      PIC X(02).
021200*
021300******************************************************************
021400**  WS-PARTIDA - CURRENT-HAND GAME STATE: DEALER SEAT, POT,      *
021500**  COMMUNITY/BURN CARDS, PHASE, CURRENT BET AND LAST RAISER.    *
021600******************************************************************
021700  01  WS-PARTIDA.
021800      05  GAM-HAND-NO                 PIC 9(04).
021900      05  GAM-DEALER-SEAT             PIC 9(02) COMP VALUE 1.
022000      05  GAM-CURRENT-BET             PIC S9(06) VALUE 0.
022100      05  GAM-LAST-RAISER             PIC 9(02) COMP VALUE 0.
022200      05  GAM-FIRST-ACTOR             PIC 9(02) COMP VALUE 0.
022300      05  GAM-NUM-COMM                PIC 9(01) COMP VALUE 0.
022400      05  GAM-PHASE                   PIC X(08) VALUE SPACES.
022500      05  GAM-POT.
022600          COPY PKRCHIP REPLACING LEADING ==HLD== BY ==POT==.
022700      05  GAM-COMM-CARDS.
022800          10  GAM-COMM-CARD OCCURS 5 TIMES
022900                  INDEXED BY GAM-COMM-IDX.
023000              COPY PKRCARD REPLACING LEADING ==CRD== BY ==COM==.
023100      05  GAM-BURN-CARDS.
023200          10  GAM-BURN-CARD OCCURS 3 TIMES
023300                  INDEXED BY GAM-BURN-IDX.
023400              COPY PKRCARD REPLACING LEADING ==CRD== BY ==BRN==.
023500      05  FILLER                      PIC X(02).
023600*
023700******************************************************************
023800**  WS-NUM-PLAYERS DRIVES PLAYER-TBL (PKRPLYR.CPY).  MUST BE     *
023900**  SET BY 1200-CARGAR-JUGADORES BEFORE THE TABLE IS TOUCHED.    *
024000******************************************************************
024100  01  WS-NUM-PLAYERS                  PIC 9(02) COMP VALUE 0.
024200*
024300      COPY PKRPLYR.
024400*
024500******************************************************************
024600**  WS-GANADORES - SCRATCH WINNER FLAGS FOR 3400/3500.  SIZED TO *
024700**  THE TABLE BOUND (9) RATHER THAN WS-NUM-PLAYERS - ONLY ROWS   *
024800**  1 THRU WS-NUM-PLAYERS ARE EVER MEANINGFUL.                  *
024900******************************************************************
025000  01  WS-GANADORES.
025100      05  WS-WINNER-ROW OCCURS 9 TIMES
025200              INDEXED BY WS-WIN-IDX.
025300          10  WS-WINNER-FL            PIC X(01) VALUE 'N'.
025400              88  WS-IS-WINNER                  VALUE 'Y'.
025500          10  FILLER                  PIC X(01).
025600*
025700******************************************************************
025800**  WORKING DECK - THE 52 CARDS OF THE CURRENT HAND'S DECK-      *
025900**  RECORD, COPIED OUT OF THE FD SO THE FD BUFFER IS FREE FOR    *
026000**  THE NEXT READ WHILE THIS HAND IS STILL BEING PLAYED.         *
026100******************************************************************
026200  01  WS-MAZO.
026300      05  WS-DECK-PTR                 PIC 9(02) COMP VALUE 0.
026400      05  WS-BURN-PTR                 PIC 9(01) COMP VALUE 0.
026500      05  WS-DECK-ROW OCCURS 52 TIMES
026600              INDEXED BY WS-DECK-IDX.
026700          10  WS-DECK-RANK            PIC 9(02).
026800          10  WS-DECK-SUIT            PIC X(01).
026900          10  FILLER                  PIC X(01).
027000*
027100  01  WS-CARD-OUT.
027200      05  WS-CARD-OUT-RANK            PIC 9(02) VALUE 0.
027300      05  WS-CARD-OUT-SUIT            PIC X(01) VALUE SPACE.
027400      05  FILLER                      PIC X(01).
027500**  ALTERNATE 4-BYTE ALPHANUMERIC VIEW - 6005-VERIFICAR-MAZO      *
027600**  DISPLAYS THIS WHEN THE DECK POINTER RUNS PAST 52 (TICKET     *
027700**  512098) SO THE OPERATOR SEES THE BAD CARD, NOT JUST A CODE.  *
027800  01  WS-CARD-OUT-TXT REDEFINES WS-CARD-OUT   PIC X(04).
027900*
028000******************************************************************
028100**  CHIP-LEDGER SCRATCH HOLDERS.  THE 5100-5599 PARAGRAPH BAND   *
028200**  ALWAYS WORKS AGAINST THE GENERIC SCR-/SC2- NAMES BELOW - THE *
028300**  CALLER MOVES THE REAL HOLDER (A PLAYER'S STACK, THE POT, ...)*
028400**  IN BEFORE THE PERFORM AND BACK OUT AFTER, SINCE COBOL HAS    *
028500**  NO WAY TO PASS A GROUP ITEM BY REFERENCE TO A PARAGRAPH.     *
028600******************************************************************
028700  01  WS-CHIP-SCRATCH.
028800      COPY PKRCHIP REPLACING LEADING ==HLD== BY ==SCR==.
028900  01  WS-CHIP-SCRATCH2.
029000      COPY PKRCHIP REPLACING LEADING ==HLD== BY ==SC2==.
029100*
029200  01  WS-CHIP-ENGINE.
029300      05  WS-CHIP-XFER-AMT            PIC S9(07) COMP VALUE 0.
029400      05  WS-CHIP-REMAIN              PIC 9(07) COMP VALUE 0.
029500      05  WS-CHIP-ATTEMPTS            PIC 9(03) COMP VALUE 0.
029600      05  WS-CHIP-TAKE-QTY            PIC 9(05) COMP VALUE 0.
029700      05  WS-CHIP-BEST-IDX            PIC 9(02) COMP VALUE 0.
029800      05  WS-CHIP-BEST-VAL            PIC 9(05) COMP VALUE 0.
029900      05  WS-CHIP-EXCH-IDX            PIC 9(02) COMP VALUE 0.
030000      05  WS-CHIP-EXCH-VAL            PIC 9(05) COMP VALUE 0.
030100      05  WS-CHIP-BREAK-REM           PIC 9(05) COMP VALUE 0.
030200      05  WS-CHIP-ADD-VALUE           PIC 9(05) COMP VALUE 0.
030300      05  WS-CHIP-ADD-QTY             PIC 9(05) COMP VALUE 0.
030400      05  WS-CHIP-BEST-QTY            PIC 9(05) COMP VALUE 0.
030500      05  WS-CHIP-GREEDY-DONE         PIC X(01) VALUE 'N'.
030600          88  WS-GREEDY-IS-DONE               VALUE 'Y'.
030700      05  WS-CHIP-FOUND-FL            PIC X(01) VALUE 'N'.
030800          88  WS-CHIP-WAS-FOUND               VALUE 'Y'.
030900      05  FILLER                      PIC X(02).
031000*
031100******************************************************************
031200**  GENERIC LOOP SUBSCRIPTS - SHARED ACROSS MANY PARAGRAPHS.     *
031300**  NONE OF THESE CARRY A VALUE ACROSS A PERFORM BOUNDARY.       *
031400******************************************************************
031500  01  WS-SUBINDICES.
031600      05  WS-SUB-1                    PIC 9(02) COMP VALUE 0.
031700      05  WS-SUB-2                    PIC 9(02) COMP VALUE 0.
031800      05  WS-SUB-3                    PIC 9(02) COMP VALUE 0.
031900      05  WS-SEAT-PTR                 PIC 9(02) COMP VALUE 0.
032000      05  WS-SEAT-CALC                PIC 9(02) COMP VALUE 0.
032100      05  WS-SEAT-SB                  PIC 9(02) COMP VALUE 0.
032200      05  WS-SEAT-BB                  PIC 9(02) COMP VALUE 0.
032300      05  WS-MOD-QUOT                 PIC 9(02) COMP VALUE 0.
032400      05  WS-MOD-REM                  PIC 9(02) COMP VALUE 0.
032500      05  FILLER                      PIC X(02).
032600*
032700  01  WS-RONDA-WORK.
032800      05  WS-ROUND-DONE               PIC 9(01) VALUE 0.
032900          88  WS-ROUND-IS-DONE                 VALUE 1.
033000      05  WS-NONFOLD-CT               PIC 9(02) COMP VALUE 0.
033100      05  WS-ACTIVE-CHIPS-CT          PIC 9(02) COMP VALUE 0.
033200      05  WS-SOLE-SURVIVOR            PIC 9(02) COMP VALUE 0.
033300      05  WS-TOTAL-CARDS              PIC 9(02) COMP VALUE 0.
033400      05  WS-BEST-VALUE-ALL           PIC 9(11) VALUE 0.
033500      05  WS-WIN-COUNT                PIC 9(02) COMP VALUE 0.
033600      05  WS-WINNER-SEQ               PIC 9(02) COMP VALUE 0.
033700      05  WS-FIRST-WINNER             PIC 9(02) COMP VALUE 0.
033800      05  WS-FIRST-WINNER-IDX         PIC 9(02) COMP VALUE 0.
033900      05  WS-SHARE                    PIC 9(07) COMP VALUE 0.
034000      05  WS-REMAINDER                PIC 9(02) COMP VALUE 0.
034100      05  WS-CHIPS-NOW                PIC 9(09) COMP VALUE 0.
034200      05  FILLER                      PIC X(02).
034300*
034400  01  WS-ACCION-WORK.
034500      05  WS-ACTION-CODE              PIC X(05) VALUE SPACES.
034600      05  WS-ACTION-AMT               PIC 9(05) COMP VALUE 0.
034700      05  FILLER                      PIC X(02).
034800*
034900      COPY PKREVAL.
035000*
035100******************************************************************
035200**  PRINT LINES FOR THE 8000 BAND.  LAID OUT BY HAND RATHER THAN *
035300**  BUILT WITH STRING - THIS SHOP'S REPORT PROGRAMS MOVE EACH    *
035400**  FIELD INTO A NAMED SLOT OF A PRINT-LINE GROUP.               *
035500******************************************************************
035600  01  WS-LINEA-DETALLE.
035700      05  WS-LD-HAND                  PIC ZZZ9.
035800      05  FILLER                      PIC X(02) VALUE SPACES.
035900      05  WS-LD-SEAT                  PIC Z9.
036000      05  FILLER                      PIC X(05) VALUE SPACES.
036100      05  WS-LD-NOMBRE                PIC X(16).
036200      05  FILLER                      PIC X(02) VALUE SPACES.
036300      05  WS-LD-POTE                  PIC ZZZ,ZZ9.
036400      05  FILLER                      PIC X(42).
036500*
036600  01  WS-LINEA-ASIENTO.
036700      05  WS-LA-LABEL1                PIC X(08).
036800      05  WS-LA-SEAT                  PIC Z9.
036900      05  WS-LA-LABEL2                PIC X(06).
037000      05  WS-LA-WINS                  PIC ZZZ9.
037100      05  FILLER                      PIC X(60).
037200*
037300  01  WS-LINEA-CATEGORIA.
037400      05  WS-LC-NOMBRE                PIC X(16).
037500      05  FILLER                      PIC X(02) VALUE SPACES.
037600      05  WS-LC-LABEL                 PIC X(07).
037700      05  WS-LC-CUENTA                PIC ZZZ9.
037800      05  FILLER                      PIC X(51).
037900*
038000  01  WS-LINEA-TOTAL.
038100      05  WS-LT-ETIQUETA              PIC X(32).
038200      05  WS-LT-VALOR                 PIC ZZZ,ZZZ,ZZ9.
038300      05  FILLER                      PIC X(37).
038400*
038500  01  WS-EDIT-SEAT2                   PIC Z9.
038600*
038700  PROCEDURE DIVISION.
038800*====================
038900*
039000**==================*
039100  0000-MAIN-DRIVER.
039200**==================*
039300      PERFORM 1000-INICIO-PROGRAMA THRU 1000-INICIO-PROGRAMA-EXIT.
039400      PERFORM 2000-PROCESAR-UNA-MANO THRU 2000-PROCESAR-UNA-MANO-EXIT
039500              UNTIL FIN-DECKS-OK.
039600      PERFORM 8000-FIN-PROGRAMA THRU 8000-FIN-PROGRAMA-EXIT.
039700      MOVE WSC-00 TO RETURN-CODE.
039800      STOP RUN.
039900  0000-MAIN-DRIVER-EXIT.
040000      EXIT.
040100*------------------------------------------------------------------
040200**======================*
040300  1000-INICIO-PROGRAMA.
040400**======================*
040500      PERFORM 1010-ABRIR-ARCHIVOS THRU 1010-ABRIR-ARCHIVOS-EXIT.
040600      PERFORM 1200-CARGAR-JUGADORES THRU 1200-CARGAR-JUGADORES-EXIT.
040700      PERFORM 1220-TOTALIZAR-BANCA THRU 1220-TOTALIZAR-BANCA-EXIT.
040800      MOVE 0 TO GAM-DEALER-SEAT.
040900      ADD 1 TO GAM-DEALER-SEAT.
041000      PERFORM 6010-LEER-DECKS THRU 6010-LEER-DECKS-EXIT.
041100*------------------------------------------------------------------
041200  1000-INICIO-PROGRAMA-EXIT.
041300      EXIT.
041400*------------------------------------------------------------------
041500**=====================*
041600  1010-ABRIR-ARCHIVOS.
041700**=====================*
041800      OPEN INPUT PKR-PLAYERS-FILE
041900               PKR-DECKS-FILE.
042000      OPEN OUTPUT PKR-RESULTS-FILE
042100                PKR-REPORT-FILE.
042200      IF (FS-PLAYERS = '00' OR '97')
042300         AND (FS-DECKS = '00' OR '97')
042400         AND (FS-RESULTS = '00' OR '97')
042500         AND (FS-REPORT = '00' OR '97')
042600          CONTINUE
042700      ELSE
042800          DISPLAY '1010-ABRIR-ARCHIVOS - OPEN FAILED'
042900          DISPLAY 'FS-PLAYERS = ' FS-PLAYERS
043000          DISPLAY 'FS-DECKS   = ' FS-DECKS
043100          DISPLAY 'FS-RESULTS = ' FS-RESULTS
043200          DISPLAY 'FS-REPORT  = ' FS-REPORT
043300          MOVE '1010-ABRIR-ARCHIVOS' TO WSV-RUTINA
043400          MOVE 'OPEN'               TO WSV-ACCION
043500          PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-EXIT
043600      END-IF.
043700*------------------------------------------------------------------
043800  1010-ABRIR-ARCHIVOS-EXIT.
043900      EXIT.
044000*------------------------------------------------------------------
044100**=======================*
044200  1200-CARGAR-JUGADORES.
044300**=======================*
044400      MOVE 0 TO WS-NUM-PLAYERS.
044500      PERFORM 1210-LEER-UN-JUGADOR THRU 1210-LEER-UN-JUGADOR-EXIT
044600              UNTIL FIN-PLAYERS-OK OR WS-NUM-PLAYERS = 9.
044700*------------------------------------------------------------------
044800  1200-CARGAR-JUGADORES-EXIT.
044900      EXIT.
045000*------------------------------------------------------------------
045100**======================*
045200  1210-LEER-UN-JUGADOR.
045300**======================*
045400      READ PKR-PLAYERS-FILE
045500          AT END
045600              SET FIN-PLAYERS-OK TO TRUE
045700      END-READ.
045800      EVALUATE TRUE
045900          WHEN FS-PLAYERS = '00'
046000              ADD 1 TO WS-NUM-PLAYERS
046100              SET PLY-IDX TO WS-NUM-PLAYERS
046200              MOVE CFG-PLAYER-NUM      TO PLY-NUM (PLY-IDX)
046300              MOVE CFG-STRATEGY        TO PLY-STRATEGY (PLY-IDX)
046400              MOVE 1                   TO PLY-NUM-SLOTS (PLY-IDX)
046500              MOVE 1                   TO PLY-SLOT-VALUE (PLY-IDX, 1)
046600              MOVE CFG-START-CHIPS     TO PLY-SLOT-QTY (PLY-IDX, 1)
046700              MOVE 1                   TO PLY-NUM-DENOMS (PLY-IDX)
046800              MOVE 1                   TO PLY-DENOM-TBL (PLY-IDX, 1)
046900              MOVE CFG-START-CHIPS     TO PLY-TOTAL (PLY-IDX)
047000              MOVE 'N'                 TO PLY-FOLDED (PLY-IDX)
047100              MOVE 'N'                 TO PLY-ACTED-FL (PLY-IDX)
047200              MOVE 0                   TO PLY-BET (PLY-IDX)
047300          WHEN FS-PLAYERS = '10'
047400              SET FIN-PLAYERS-OK TO TRUE
047500          WHEN OTHER
047600              MOVE '1210-LEER-UN-JUGADOR' TO WSV-RUTINA
047700              MOVE 'READ'                 TO WSV-ACCION
047800              MOVE FS-PLAYERS             TO WSV-FSTATUS
047900              PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-EXIT
048000      END-EVALUATE.
048100*------------------------------------------------------------------
048200  1210-LEER-UN-JUGADOR-EXIT.
048300      EXIT.
048400*------------------------------------------------------------------
048500**======================*
048600  1220-TOTALIZAR-BANCA.
048700**======================*
048800      MOVE 0 TO WSA-START-TOTAL.
048900      PERFORM 1225-SUMAR-UN-JUGADOR THRU 1225-SUMAR-UN-JUGADOR-EXIT
049000              VARYING PLY-IDX FROM 1 BY 1 UNTIL PLY-IDX > WS-NUM-PLAYERS.
049100*------------------------------------------------------------------
049200  1220-TOTALIZAR-BANCA-EXIT.
049300      EXIT.
049400*------------------------------------------------------------------
049500**=======================*
049600  1225-SUMAR-UN-JUGADOR.
049700**=======================*
049800      ADD PLY-TOTAL (PLY-IDX) TO WSA-START-TOTAL.
049900*------------------------------------------------------------------
050000  1225-SUMAR-UN-JUGADOR-EXIT.
050100      EXIT.
050200*------------------------------------------------------------------
050300**=================*
050400  6010-LEER-DECKS.
050500**=================*
050600      READ PKR-DECKS-FILE
050700          AT END
050800              SET FIN-DECKS-OK TO TRUE
050900      END-READ.
051000      EVALUATE TRUE
051100          WHEN FS-DECKS = '00'
051200              CONTINUE
051300          WHEN FS-DECKS = '10'
051400              SET FIN-DECKS-OK TO TRUE
051500          WHEN OTHER
051600              MOVE '6010-LEER-DECKS' TO WSV-RUTINA
051700              MOVE 'READ'            TO WSV-ACCION
051800              MOVE FS-DECKS          TO WSV-FSTATUS
051900              PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-EXIT
052000      END-EVALUATE.
052100*------------------------------------------------------------------
052200  6010-LEER-DECKS-EXIT.
052300      EXIT.
052400*------------------------------------------------------------------
052500**========================*
052600  2000-PROCESAR-UNA-MANO.
052700**========================*
052800      PERFORM 2100-RESET-MANO THRU 2100-RESET-MANO-EXIT.
052900      PERFORM 2140-TOTALIZAR-MANO-INI THRU
053000              2140-TOTALIZAR-MANO-INI-EXIT.
053100      PERFORM 2150-CARGAR-MAZO THRU 2150-CARGAR-MAZO-EXIT.
053200      PERFORM 2200-REPARTIR-HOYO THRU 2200-REPARTIR-HOYO-EXIT.
053300      PERFORM 2210-POSTEAR-CIEGAS THRU 2210-POSTEAR-CIEGAS-EXIT.
053400      MOVE 'PREFLOP ' TO GAM-PHASE.
053500      PERFORM 2130-CONTAR-NOFOLD THRU 2130-CONTAR-NOFOLD-EXIT.
053600      IF WS-NONFOLD-CT > 1
053700          PERFORM 4260-CONTAR-ACTIVOS THRU 4260-CONTAR-ACTIVOS-EXIT
053800          IF WS-ACTIVE-CHIPS-CT > 1
053900              PERFORM 4200-RONDA-APUESTAS THRU 4200-RONDA-APUESTAS-EXIT
054000          END-IF
054100      END-IF.
054200      PERFORM 2130-CONTAR-NOFOLD THRU 2130-CONTAR-NOFOLD-EXIT.
054300      IF WS-NONFOLD-CT > 1
054400          MOVE 'FLOP    ' TO GAM-PHASE
054500          PERFORM 2400-REPARTIR-FLOP THRU 2400-REPARTIR-FLOP-EXIT
054600          PERFORM 4260-CONTAR-ACTIVOS THRU 4260-CONTAR-ACTIVOS-EXIT
054700          IF WS-ACTIVE-CHIPS-CT > 1
054800              PERFORM 4200-RONDA-APUESTAS THRU 4200-RONDA-APUESTAS-EXIT
054900          END-IF
055000      END-IF.
055100      PERFORM 2130-CONTAR-NOFOLD THRU 2130-CONTAR-NOFOLD-EXIT.
055200      IF WS-NONFOLD-CT > 1
055300          MOVE 'TURN    ' TO GAM-PHASE
055400          PERFORM 2600-REPARTIR-TURN THRU 2600-REPARTIR-TURN-EXIT
055500          PERFORM 4260-CONTAR-ACTIVOS THRU 4260-CONTAR-ACTIVOS-EXIT
055600          IF WS-ACTIVE-CHIPS-CT > 1
055700              PERFORM 4200-RONDA-APUESTAS THRU 4200-RONDA-APUESTAS-EXIT
055800          END-IF
055900      END-IF.
056000      PERFORM 2130-CONTAR-NOFOLD THRU 2130-CONTAR-NOFOLD-EXIT.
056100      IF WS-NONFOLD-CT > 1
056200          MOVE 'RIVER   ' TO GAM-PHASE
056300          PERFORM 2800-REPARTIR-RIVER THRU 2800-REPARTIR-RIVER-EXIT
056400          PERFORM 4260-CONTAR-ACTIVOS THRU 4260-CONTAR-ACTIVOS-EXIT
056500          IF WS-ACTIVE-CHIPS-CT > 1
056600              PERFORM 4200-RONDA-APUESTAS THRU 4200-RONDA-APUESTAS-EXIT
056700          END-IF
056800      END-IF.
056900      PERFORM 3000-DETERMINAR-GANADORES THRU
057000              3000-DETERMINAR-GANADORES-EXIT.
057100      PERFORM 2148-VERIFICAR-CUADRE-MANO THRU
057200              2148-VERIFICAR-CUADRE-MANO-EXIT.
057300      PERFORM 3600-ESCRIBIR-RESULTADO THRU 3600-ESCRIBIR-RESULTADO-EXIT.
057400      PERFORM 3650-ACTUALIZAR-ESTAD THRU 3650-ACTUALIZAR-ESTAD-EXIT.
057500      PERFORM 2120-AVANZAR-REPARTIDOR THRU 2120-AVANZAR-REPARTIDOR-EXIT.
057600      PERFORM 2110-QUITAR-QUEBRADOS THRU 2110-QUITAR-QUEBRADOS-EXIT.
057700      ADD 1 TO WSA-HANDS-PROC.
057800      PERFORM 6010-LEER-DECKS THRU 6010-LEER-DECKS-EXIT.
057900*------------------------------------------------------------------
058000  2000-PROCESAR-UNA-MANO-EXIT.
058100      EXIT.
058200*------------------------------------------------------------------
058300**=================*
058400  2100-RESET-MANO.
058500**=================*
058600      MOVE 0     TO GAM-CURRENT-BET.
058700      MOVE 0     TO GAM-LAST-RAISER.
058800      MOVE 0     TO GAM-FIRST-ACTOR.
058900      MOVE 0     TO GAM-NUM-COMM.
059000      MOVE SPACES TO GAM-PHASE.
059100      MOVE 1     TO POT-NUM-SLOTS.
059200      MOVE 1     TO POT-SLOT-VALUE (1).
059300      MOVE 0     TO POT-SLOT-QTY (1).
059400      MOVE 1     TO POT-NUM-DENOMS.
059500      MOVE 1     TO POT-DENOM-TBL (1).
059600      MOVE 0     TO POT-TOTAL.
059700      PERFORM 2105-RESET-COMUNES THRU 2105-RESET-COMUNES-EXIT
059800              VARYING GAM-COMM-IDX FROM 1 BY 1 UNTIL GAM-COMM-IDX > 5.
059900      PERFORM 2107-RESET-QUEMADAS THRU 2107-RESET-QUEMADAS-EXIT
060000              VARYING GAM-BURN-IDX FROM 1 BY 1 UNTIL GAM-BURN-IDX > 3.
060100      PERFORM 2108-RESET-JUGADOR THRU 2108-RESET-JUGADOR-EXIT
060200              VARYING PLY-IDX FROM 1 BY 1 UNTIL PLY-IDX > WS-NUM-PLAYERS.
060300*------------------------------------------------------------------
060400  2100-RESET-MANO-EXIT.
060500      EXIT.
060600*------------------------------------------------------------------
060700**====================*
060800  2105-RESET-COMUNES.
060900**====================*
061000      MOVE 0      TO COM-RANK (GAM-COMM-IDX).
061100      MOVE SPACE  TO COM-SUIT (GAM-COMM-IDX).
061200*------------------------------------------------------------------
061300  2105-RESET-COMUNES-EXIT.
061400      EXIT.
061500*------------------------------------------------------------------
061600**=====================*
061700  2107-RESET-QUEMADAS.
061800**=====================*
061900      MOVE 0      TO BRN-RANK (GAM-BURN-IDX).
062000      MOVE SPACE  TO BRN-SUIT (GAM-BURN-IDX).
062100*------------------------------------------------------------------
062200  2107-RESET-QUEMADAS-EXIT.
062300      EXIT.
062400*------------------------------------------------------------------
062500**====================*
062600  2108-RESET-JUGADOR.
062700**====================*
062800      MOVE 'N' TO PLY-FOLDED (PLY-IDX).
062900      MOVE 'N' TO PLY-ACTED-FL (PLY-IDX).
063000      MOVE 0   TO PLY-BET (PLY-IDX).
063100      MOVE 0   TO PLY-EVAL-VALUE (PLY-IDX).
063200      MOVE 0   TO PLY-EVAL-CAT (PLY-IDX).
063300      MOVE 0   TO PLH-RANK (PLY-IDX, 1).
063400      MOVE SPACE TO PLH-SUIT (PLY-IDX, 1).
063500      MOVE 0   TO PLH-RANK (PLY-IDX, 2).
063600      MOVE SPACE TO PLH-SUIT (PLY-IDX, 2).
063700      SET WS-WIN-IDX TO PLY-IDX.
063800      MOVE 'N' TO WS-WINNER-FL (WS-WIN-IDX).
063900*------------------------------------------------------------------
064000  2108-RESET-JUGADOR-EXIT.
064100      EXIT.
064200*------------------------------------------------------------------
064300**=======================*
064400  2110-QUITAR-QUEBRADOS.
064500**=======================*
064600      CONTINUE.
064700*------------------------------------------------------------------
064800**  THIS PARAGRAPH IS A DELIBERATE NO-OP.  A SEAT WITH A ZERO
064900**  STACK (PLY-TOTAL = 0) IS ALREADY SKIPPED BY EVERY BETTING
065000**  AND SHOWDOWN PARAGRAPH IN THIS PROGRAM, SO THERE IS NOTHING
065100**  FOR THIS PARAGRAPH TO DO.  IT IS KEPT (AND STILL PERFORMED
065200**  FROM 2000) BECAUSE COMPACTING THE SEAT TABLE WOULD RENUMBER
065300**  SURVIVING SEATS AND BREAK THE SEAT-NUMBER IDENTITY THAT
065400**  RES-WINNER-NUM AND CFG-PLAYER-NUM DEPEND ON.  SEE TICKET
065500**  512118 FOR THE RELATED BETTING-ROUND SKIP LOGIC.
065600*------------------------------------------------------------------
065700  2110-QUITAR-QUEBRADOS-EXIT.
065800      EXIT.
065900*------------------------------------------------------------------
066000**=========================*
066100  2120-AVANZAR-REPARTIDOR.
066200**=========================*
066300      DIVIDE GAM-DEALER-SEAT BY WS-NUM-PLAYERS
066400              GIVING WS-MOD-QUOT REMAINDER WS-MOD-REM.
066500      ADD 1 TO WS-MOD-REM GIVING GAM-DEALER-SEAT.
066600*------------------------------------------------------------------
066700  2120-AVANZAR-REPARTIDOR-EXIT.
066800      EXIT.
066900*------------------------------------------------------------------
067000**====================*
067100  2130-CONTAR-NOFOLD.
067200**====================*
067300      MOVE 0 TO WS-NONFOLD-CT.
067400      PERFORM 2135-CONTAR-UN-NOFOLD THRU 2135-CONTAR-UN-NOFOLD-EXIT
067500              VARYING PLY-IDX FROM 1 BY 1 UNTIL PLY-IDX > WS-NUM-PLAYERS.
067600*------------------------------------------------------------------
067700  2130-CONTAR-NOFOLD-EXIT.
067800      EXIT.
067900*------------------------------------------------------------------
068000**=======================*
068100  2135-CONTAR-UN-NOFOLD.
068200**=======================*
068300      IF PLY-NOT-FOLDED (PLY-IDX)
068400          ADD 1 TO WS-NONFOLD-CT
068500      END-IF.
068600*------------------------------------------------------------------
068700  2135-CONTAR-UN-NOFOLD-EXIT.
068800      EXIT.
068900*------------------------------------------------------------------
069000**  PER-HAND CONSERVATION CHECK (TICKET 512245) - 512103 ADDED THE
069100**  END-OF-JOB CHECK AT 8020 BUT THE DRIVER NEVER TOOK A READING
069200**  AT THE START AND END OF EACH INDIVIDUAL HAND THE WAY THE LOG
069300**  ENTRY CLAIMED.  2140/2148 BELOW TAKE THAT READING - STACKS PLUS
069400**  POT MUST BE THE SAME NUMBER BEFORE THE CARDS ARE DEALT AND
069500**  AFTER THE POT IS AWARDED.
069600**=========================*
069700  2140-TOTALIZAR-MANO-INI.
069800**=========================*
069900      MOVE 0 TO WSA-HAND-START-TOT.
070000      PERFORM 2145-SUMAR-MANO-INI-UNO THRU 2145-SUMAR-MANO-INI-UNO-EXIT
070100              VARYING PLY-IDX FROM 1 BY 1
070200              UNTIL PLY-IDX > WS-NUM-PLAYERS.
070300      ADD POT-TOTAL TO WSA-HAND-START-TOT.
070400*------------------------------------------------------------------
070500  2140-TOTALIZAR-MANO-INI-EXIT.
070600      EXIT.
070700*------------------------------------------------------------------
070800**=========================*
070900  2145-SUMAR-MANO-INI-UNO.
071000**=========================*
071100      ADD PLY-TOTAL (PLY-IDX) TO WSA-HAND-START-TOT.
071200*------------------------------------------------------------------
071300  2145-SUMAR-MANO-INI-UNO-EXIT.
071400      EXIT.
071500*------------------------------------------------------------------
071600**============================*
071700  2148-VERIFICAR-CUADRE-MANO.
071800**============================*
071900      MOVE 0 TO WSA-HAND-END-TOT.
072000      PERFORM 2149-SUMAR-MANO-FIN-UNO THRU 2149-SUMAR-MANO-FIN-UNO-EXIT
072100              VARYING PLY-IDX FROM 1 BY 1
072200              UNTIL PLY-IDX > WS-NUM-PLAYERS.
072300      ADD POT-TOTAL TO WSA-HAND-END-TOT.
072400      IF WSA-HAND-END-TOT NOT = WSA-HAND-START-TOT
072500          DISPLAY '2148-VERIFICAR-CUADRE-MANO - HAND OUT OF BALANCE'
072600          DISPLAY ' WSA-HAND-START-TOT = ' WSA-HAND-START-TOT
072700          DISPLAY ' WSA-HAND-END-TOT   = ' WSA-HAND-END-TOT
072800          MOVE '2148-VERIFICAR-CUADRE-MANO' TO WSV-RUTINA
072900          MOVE 'CHIP CONSERVATION CHECK'    TO WSV-ACCION
073000          MOVE SPACES                      TO WSV-FSTATUS
073100          PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-EXIT
073200      END-IF.
073300*------------------------------------------------------------------
073400  2148-VERIFICAR-CUADRE-MANO-EXIT.
073500      EXIT.
073600*------------------------------------------------------------------
073700**=========================*
073800  2149-SUMAR-MANO-FIN-UNO.
073900**=========================*
074000      ADD PLY-TOTAL (PLY-IDX) TO WSA-HAND-END-TOT.
074100*------------------------------------------------------------------
074200  2149-SUMAR-MANO-FIN-UNO-EXIT.
074300      EXIT.
074400*------------------------------------------------------------------
074500**==================*
074600  2150-CARGAR-MAZO.
074700**==================*
074800      MOVE DECK-HAND-NO TO GAM-HAND-NO.
074900      MOVE 0 TO WS-DECK-PTR.
075000      MOVE 0 TO WS-BURN-PTR.
075100      PERFORM 2155-CARGAR-UNA-CARTA THRU 2155-CARGAR-UNA-CARTA-EXIT
075200              VARYING DECK-CARD-IDX FROM 1 BY 1 UNTIL DECK-CARD-IDX > 52.
075300*------------------------------------------------------------------
075400  2150-CARGAR-MAZO-EXIT.
075500      EXIT.
075600*------------------------------------------------------------------
075700**=======================*
075800  2155-CARGAR-UNA-CARTA.
075900**=======================*
076000      SET WS-DECK-IDX TO DECK-CARD-IDX.
076100      MOVE DECK-CARD-RANK (DECK-CARD-IDX) TO WS-DECK-RANK (WS-DECK-IDX).
076200      MOVE DECK-CARD-SUIT (DECK-CARD-IDX) TO WS-DECK-SUIT (WS-DECK-IDX).
076300*------------------------------------------------------------------
076400  2155-CARGAR-UNA-CARTA-EXIT.
076500      EXIT.
076600*------------------------------------------------------------------
076700**  TWO FULL PASSES AROUND THE TABLE - SEAT 1 CARD 1, SEAT 2 CARD 1,
076800**  ... THEN SEAT 1 CARD 2, SEAT 2 CARD 2, ... - PER GAMING COMMITTEE
076900**  RULING (TICKET 512233).  A SINGLE PASS THAT GAVE EACH SEAT BOTH
077000**  ITS CARDS BEFORE MOVING ON WAS DEALING EVERY SEAT BUT THE FIRST
077100**  A DIFFERENT PHYSICAL CARD THAN THE DECK RECORD CALLS FOR.
077200**====================*
077300  2200-REPARTIR-HOYO.
077400**====================*
077500      PERFORM 2205-REPARTIR-UN-JUGADOR THRU 2205-REPARTIR-UN-JUGADOR-EXIT
077600              VARYING PLY-IDX FROM 1 BY 1
077700              UNTIL PLY-IDX > WS-NUM-PLAYERS.
077800      PERFORM 2206-REPARTIR-SEGUNDA THRU 2206-REPARTIR-SEGUNDA-EXIT
077900              VARYING PLY-IDX FROM 1 BY 1
078000              UNTIL PLY-IDX > WS-NUM-PLAYERS.
078100*------------------------------------------------------------------
078200  2200-REPARTIR-HOYO-EXIT.
078300      EXIT.
078400*------------------------------------------------------------------
078500**==========================*
078600  2205-REPARTIR-UN-JUGADOR.
078700**==========================*
078800      PERFORM 6000-SACAR-CARTA THRU 6000-SACAR-CARTA-EXIT.
078900      MOVE WS-CARD-OUT-RANK TO PLH-RANK (PLY-IDX, 1).
079000      MOVE WS-CARD-OUT-SUIT TO PLH-SUIT (PLY-IDX, 1).
079100*------------------------------------------------------------------
079200  2205-REPARTIR-UN-JUGADOR-EXIT.
079300      EXIT.
079400*------------------------------------------------------------------
079500**=======================*
079600  2206-REPARTIR-SEGUNDA.
079700**=======================*
079800      PERFORM 6000-SACAR-CARTA THRU 6000-SACAR-CARTA-EXIT.
079900      MOVE WS-CARD-OUT-RANK TO PLH-RANK (PLY-IDX, 2).
080000      MOVE WS-CARD-OUT-SUIT TO PLH-SUIT (PLY-IDX, 2).
080100*------------------------------------------------------------------
080200  2206-REPARTIR-SEGUNDA-EXIT.
080300      EXIT.
080400*------------------------------------------------------------------
080500**=====================*
080600  2210-POSTEAR-CIEGAS.
080700**=====================*
080800      DIVIDE GAM-DEALER-SEAT BY WS-NUM-PLAYERS
080900              GIVING WS-MOD-QUOT REMAINDER WS-MOD-REM.
081000      ADD 1 TO WS-MOD-REM GIVING WS-SEAT-SB.
081100      DIVIDE WS-SEAT-SB BY WS-NUM-PLAYERS
081200              GIVING WS-MOD-QUOT REMAINDER WS-MOD-REM.
081300      ADD 1 TO WS-MOD-REM GIVING WS-SEAT-BB.
081400      SET PLY-IDX TO WS-SEAT-SB.
081500      PERFORM 2215-POSTEAR-UNA-CIEGA THRU 2215-POSTEAR-UNA-CIEGA-EXIT.
081600      SET PLY-IDX TO WS-SEAT-BB.
081700      MOVE WSC-BLIND-BIG TO WS-ACTION-AMT.
081800      PERFORM 2216-POSTEAR-CIEGA-GDE THRU 2216-POSTEAR-CIEGA-GDE-EXIT.
081900      DIVIDE WS-SEAT-BB BY WS-NUM-PLAYERS
082000              GIVING WS-MOD-QUOT REMAINDER WS-MOD-REM.
082100      ADD 1 TO WS-MOD-REM GIVING WS-SEAT-CALC.
082200      MOVE WS-SEAT-CALC TO GAM-FIRST-ACTOR.
082300*------------------------------------------------------------------
082400  2210-POSTEAR-CIEGAS-EXIT.
082500      EXIT.
082600*------------------------------------------------------------------
082700**========================*
082800  2215-POSTEAR-UNA-CIEGA.
082900**========================*
083000      MOVE WSC-BLIND-SM TO WS-CHIP-XFER-AMT.
083100      MOVE PLY-CHIPS (PLY-IDX) TO WS-CHIP-SCRATCH.
083200      MOVE GAM-POT          TO WS-CHIP-SCRATCH2.
083300      PERFORM 5400-TRANSFERIR THRU 5400-TRANSFERIR-EXIT.
083400      MOVE WS-CHIP-SCRATCH  TO PLY-CHIPS (PLY-IDX).
083500      MOVE WS-CHIP-SCRATCH2 TO GAM-POT.
083600      MOVE WSC-BLIND-SM TO PLY-BET (PLY-IDX).
083700*------------------------------------------------------------------
083800  2215-POSTEAR-UNA-CIEGA-EXIT.
083900      EXIT.
084000*------------------------------------------------------------------
084100**========================*
084200  2216-POSTEAR-CIEGA-GDE.
084300**========================*
084400      MOVE WS-ACTION-AMT TO WS-CHIP-XFER-AMT.
084500      MOVE PLY-CHIPS (PLY-IDX) TO WS-CHIP-SCRATCH.
084600      MOVE GAM-POT          TO WS-CHIP-SCRATCH2.
084700      PERFORM 5400-TRANSFERIR THRU 5400-TRANSFERIR-EXIT.
084800      MOVE WS-CHIP-SCRATCH  TO PLY-CHIPS (PLY-IDX).
084900      MOVE WS-CHIP-SCRATCH2 TO GAM-POT.
085000      MOVE WS-ACTION-AMT TO PLY-BET (PLY-IDX).
085100      MOVE WS-ACTION-AMT TO GAM-CURRENT-BET.
085200      MOVE PLY-NUM (PLY-IDX) TO GAM-LAST-RAISER.
085300*------------------------------------------------------------------
085400  2216-POSTEAR-CIEGA-GDE-EXIT.
085500      EXIT.
085600*------------------------------------------------------------------
085700**==================*
085800  6000-SACAR-CARTA.
085900**==================*
086000      ADD 1 TO WS-DECK-PTR.
086100      PERFORM 6005-VERIFICAR-MAZO THRU 6005-VERIFICAR-MAZO-EXIT.
086200      SET WS-DECK-IDX TO WS-DECK-PTR.
086300      MOVE WS-DECK-RANK (WS-DECK-IDX) TO WS-CARD-OUT-RANK.
086400      MOVE WS-DECK-SUIT (WS-DECK-IDX) TO WS-CARD-OUT-SUIT.
086500      IF WS-CARD-OUT-SUIT IS NOT PKR-PALO-VALIDO
086600          MOVE '6000-SACAR-CARTA' TO WSV-RUTINA
086700          MOVE 'PALO DE CARTA INVALIDO EN MAZO' TO WSV-ACCION
086800          MOVE SPACES TO WSV-FSTATUS
086900          PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-EXIT
087000      END-IF.
087100*------------------------------------------------------------------
087200  6000-SACAR-CARTA-EXIT.
087300      EXIT.
087400*------------------------------------------------------------------
087500**=====================*
087600  6005-VERIFICAR-MAZO.
087700**=====================*
087800      IF WS-DECK-PTR NOT > 52
087900          CONTINUE
088000      ELSE
088100          MOVE WS-DECK-RANK (52) TO WS-CARD-OUT-RANK
088200          MOVE WS-DECK-SUIT (52) TO WS-CARD-OUT-SUIT
088300          DISPLAY 'ULTIMA CARTA VALIDA DEL MAZO:' WS-CARD-OUT-TXT
088400          MOVE '6000-SACAR-CARTA' TO WSV-RUTINA
088500          MOVE 'PUNTERO DE MAZO AGOTADO' TO WSV-ACCION
088600          MOVE SPACES TO WSV-FSTATUS
088700          PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-EXIT
088800      END-IF.
088900*------------------------------------------------------------------
089000  6005-VERIFICAR-MAZO-EXIT.
089100      EXIT.
089200*------------------------------------------------------------------
089300**===================*
089400  6050-QUEMAR-CARTA.
089500**===================*
089600      ADD 1 TO WS-BURN-PTR.
089700      SET GAM-BURN-IDX TO WS-BURN-PTR.
089800      PERFORM 6000-SACAR-CARTA THRU 6000-SACAR-CARTA-EXIT.
089900      MOVE WS-CARD-OUT-RANK TO BRN-RANK (GAM-BURN-IDX).
090000      MOVE WS-CARD-OUT-SUIT TO BRN-SUIT (GAM-BURN-IDX).
090100*------------------------------------------------------------------
090200  6050-QUEMAR-CARTA-EXIT.
090300      EXIT.
090400*------------------------------------------------------------------
090500**====================*
090600  2400-REPARTIR-FLOP.
090700**====================*
090800      PERFORM 6050-QUEMAR-CARTA THRU 6050-QUEMAR-CARTA-EXIT.
090900      PERFORM 2410-REPARTIR-UNA-COMUN THRU 2410-REPARTIR-UNA-COMUN-EXIT
091000              VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 3.
091100*------------------------------------------------------------------
091200  2400-REPARTIR-FLOP-EXIT.
091300      EXIT.
091400*------------------------------------------------------------------
091500**=========================*
091600  2410-REPARTIR-UNA-COMUN.
091700**=========================*
091800      PERFORM 6000-SACAR-CARTA THRU 6000-SACAR-CARTA-EXIT.
091900      ADD 1 TO GAM-NUM-COMM.
092000      SET GAM-COMM-IDX TO GAM-NUM-COMM.
092100      MOVE WS-CARD-OUT-RANK TO COM-RANK (GAM-COMM-IDX).
092200      MOVE WS-CARD-OUT-SUIT TO COM-SUIT (GAM-COMM-IDX).
092300*------------------------------------------------------------------
092400  2410-REPARTIR-UNA-COMUN-EXIT.
092500      EXIT.
092600*------------------------------------------------------------------
092700**====================*
092800  2600-REPARTIR-TURN.
092900**====================*
093000      PERFORM 6050-QUEMAR-CARTA THRU 6050-QUEMAR-CARTA-EXIT.
093100      PERFORM 2410-REPARTIR-UNA-COMUN THRU 2410-REPARTIR-UNA-COMUN-EXIT.
093200*------------------------------------------------------------------
093300  2600-REPARTIR-TURN-EXIT.
093400      EXIT.
093500*------------------------------------------------------------------
093600**=====================*
093700  2800-REPARTIR-RIVER.
093800**=====================*
093900      PERFORM 6050-QUEMAR-CARTA THRU 6050-QUEMAR-CARTA-EXIT.
094000      PERFORM 2410-REPARTIR-UNA-COMUN THRU 2410-REPARTIR-UNA-COMUN-EXIT.
094100*------------------------------------------------------------------
094200  2800-REPARTIR-RIVER-EXIT.
094300      EXIT.
094400*------------------------------------------------------------------
094500**=====================*
094600  4200-RONDA-APUESTAS.
094700**=====================*
094800      IF GAM-PHASE = 'PREFLOP '
094900          MOVE GAM-FIRST-ACTOR TO WS-SEAT-PTR
095000      ELSE
095100          MOVE 0 TO GAM-CURRENT-BET
095200          MOVE 0 TO GAM-LAST-RAISER
095300          PERFORM 4205-RESET-ACTED THRU 4205-RESET-ACTED-EXIT
095400                  VARYING PLY-IDX FROM 1 BY 1
095500                  UNTIL PLY-IDX > WS-NUM-PLAYERS
095600          DIVIDE GAM-DEALER-SEAT BY WS-NUM-PLAYERS
095700                  GIVING WS-MOD-QUOT REMAINDER WS-MOD-REM
095800          ADD 1 TO WS-MOD-REM GIVING WS-SEAT-PTR
095900      END-IF.
096000      MOVE 0 TO WS-ROUND-DONE.
096100      PERFORM 4210-TURNO THRU 4210-TURNO-EXIT UNTIL WS-ROUND-IS-DONE.
096200*------------------------------------------------------------------
096300  4200-RONDA-APUESTAS-EXIT.
096400      EXIT.
096500*------------------------------------------------------------------
096600**==================*
096700  4205-RESET-ACTED.
096800**==================*
096900      MOVE 'N' TO PLY-ACTED-FL (PLY-IDX).
097000      MOVE 0   TO PLY-BET (PLY-IDX).
097100*------------------------------------------------------------------
097200  4205-RESET-ACTED-EXIT.
097300      EXIT.
097400*------------------------------------------------------------------
097500**============*
097600  4210-TURNO.
097700**============*
097800      PERFORM 4215-PROCESAR-TURNO THRU 4215-PROCESAR-TURNO-EXIT.
097900      PERFORM 4280-AVANZAR-PUNTERO THRU 4280-AVANZAR-PUNTERO-EXIT.
098000      PERFORM 4250-VERIFICAR-RONDA THRU 4250-VERIFICAR-RONDA-EXIT.
098100*------------------------------------------------------------------
098200  4210-TURNO-EXIT.
098300      EXIT.
098400*------------------------------------------------------------------
098500**=====================*
098600  4215-PROCESAR-TURNO.
098700**=====================*
098800      SET PLY-IDX TO WS-SEAT-PTR.
098900*------------------------------------------------------------------
099000**  A PLAYER ALREADY FOLDED OR TAPPED OUT TAKES NO FURTHER TURNS.
099100**  A PLAYER WHO HAS ACTED AND MATCHED THE CURRENT BET IS ALSO
099200**  SKIPPED UNLESS HE IS THE RECORDED LAST RAISER - THAT SECOND
099300**  CONDITION IS CARRIED FOR COMPLETENESS PER THE RULES COMMITTEE
099400**  RULING BUT 4250 ALWAYS CLOSES THE ROUND BEFORE THE POINTER CAN
099500**  COME BACK AROUND TO THE RAISER'S OWN SEAT.
099600      IF PLY-IS-FOLDED (PLY-IDX) OR PLY-TOTAL (PLY-IDX) = 0
099700          CONTINUE
099800      ELSE
099900          IF PLY-HAS-ACTED (PLY-IDX)
100000             AND PLY-BET (PLY-IDX) = GAM-CURRENT-BET
100100             AND PLY-NUM (PLY-IDX) NOT = GAM-LAST-RAISER
100200              CONTINUE
100300          ELSE
100400              PERFORM 4220-EJECUTAR-ESTRATEGIA THRU
100500                      4220-EJECUTAR-ESTRATEGIA-EXIT
100600          END-IF
100700      END-IF.
100800*------------------------------------------------------------------
100900  4215-PROCESAR-TURNO-EXIT.
101000      EXIT.
101100*------------------------------------------------------------------
101200**==========================*
101300  4220-EJECUTAR-ESTRATEGIA.
101400**==========================*
101500      EVALUATE TRUE
101600          WHEN PLY-STRAT-FOLD (PLY-IDX)
101700              PERFORM 4230-ACCION-FOLD THRU 4230-ACCION-FOLD-EXIT
101800          WHEN PLY-STRAT-ALLIN (PLY-IDX)
101900              PERFORM 4240-ACCION-ALLIN THRU 4240-ACCION-ALLIN-EXIT
102000          WHEN PLY-STRAT-CALL (PLY-IDX)
102100              PERFORM 4235-ACCION-CALL THRU 4235-ACCION-CALL-EXIT
102200          WHEN PLY-STRAT-RAISE (PLY-IDX)
102300              PERFORM 4238-ACCION-RAISE THRU 4238-ACCION-RAISE-EXIT
102400          WHEN OTHER
102500              MOVE '4220-EJECUTAR-ESTRATEGIA' TO WSV-RUTINA
102600              MOVE PLY-STRATEGY (PLY-IDX)     TO WSV-ACCION
102700              PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-EXIT
102800      END-EVALUATE.
102900*------------------------------------------------------------------
103000  4220-EJECUTAR-ESTRATEGIA-EXIT.
103100      EXIT.
103200*------------------------------------------------------------------
103300**==================*
103400  4230-ACCION-FOLD.
103500**==================*
103600      MOVE 'Y' TO PLY-FOLDED (PLY-IDX).
103700      MOVE 'Y' TO PLY-ACTED-FL (PLY-IDX).
103800*------------------------------------------------------------------
103900  4230-ACCION-FOLD-EXIT.
104000      EXIT.
104100*------------------------------------------------------------------
104200**==================*
104300  4235-ACCION-CALL.
104400**==================*
104500      COMPUTE WS-CHIP-XFER-AMT = GAM-CURRENT-BET - PLY-BET (PLY-IDX).
104600*------------------------------------------------------------------
104700**  A CALL THAT EXCEEDS THE PLAYER'S STACK IS CAPPED AT THE STACK
104800**  (ALL-IN BY SHORTFALL, TICKET 512060) RATHER THAN ABENDING.
104900      IF WS-CHIP-XFER-AMT > PLY-TOTAL (PLY-IDX)
105000          MOVE PLY-TOTAL (PLY-IDX) TO WS-CHIP-XFER-AMT
105100      END-IF.
105200      IF WS-CHIP-XFER-AMT > 0
105300          MOVE PLY-CHIPS (PLY-IDX) TO WS-CHIP-SCRATCH
105400          MOVE GAM-POT             TO WS-CHIP-SCRATCH2
105500          PERFORM 5400-TRANSFERIR THRU 5400-TRANSFERIR-EXIT
105600          MOVE WS-CHIP-SCRATCH     TO PLY-CHIPS (PLY-IDX)
105700          MOVE WS-CHIP-SCRATCH2    TO GAM-POT
105800          ADD WS-CHIP-XFER-AMT     TO PLY-BET (PLY-IDX)
105900      END-IF.
106000      MOVE 'Y' TO PLY-ACTED-FL (PLY-IDX).
106100*------------------------------------------------------------------
106200  4235-ACCION-CALL-EXIT.
106300      EXIT.
106400*------------------------------------------------------------------
106500**  RAISE N (TICKET 512240) - POST (CURRENT BET LESS THE PLAYER'S
106600**  ROUND BET) PLUS N, CAPPED AT THE STACK AS ALL-IN-BY-SHORTFALL
106700**  ALREADY DOES.  NO FIXED PROVIDER EMITS RAISE TODAY - PLY-RAISE-
106800**  AMT IS CARRIED FOR THE NEXT PROVIDER SET PER RULES COMMITTEE.
106900**===================*
107000  4238-ACCION-RAISE.
107100**===================*
107200      COMPUTE WS-CHIP-XFER-AMT = GAM-CURRENT-BET - PLY-BET (PLY-IDX)
107300              + PLY-RAISE-AMT (PLY-IDX).
107400      IF WS-CHIP-XFER-AMT > PLY-TOTAL (PLY-IDX)
107500          MOVE PLY-TOTAL (PLY-IDX) TO WS-CHIP-XFER-AMT
107600      END-IF.
107700      IF WS-CHIP-XFER-AMT > 0
107800          MOVE PLY-CHIPS (PLY-IDX) TO WS-CHIP-SCRATCH
107900          MOVE GAM-POT             TO WS-CHIP-SCRATCH2
108000          PERFORM 5400-TRANSFERIR THRU 5400-TRANSFERIR-EXIT
108100          MOVE WS-CHIP-SCRATCH     TO PLY-CHIPS (PLY-IDX)
108200          MOVE WS-CHIP-SCRATCH2    TO GAM-POT
108300          ADD WS-CHIP-XFER-AMT     TO PLY-BET (PLY-IDX)
108400      END-IF.
108500      MOVE 'Y' TO PLY-ACTED-FL (PLY-IDX).
108600      IF PLY-BET (PLY-IDX) > GAM-CURRENT-BET
108700          MOVE PLY-BET (PLY-IDX) TO GAM-CURRENT-BET
108800          MOVE PLY-NUM (PLY-IDX) TO GAM-LAST-RAISER
108900          PERFORM 4245-LIMPIAR-ACTUADOS THRU 4245-LIMPIAR-ACTUADOS-EXIT
109000      END-IF.
109100*------------------------------------------------------------------
109200  4238-ACCION-RAISE-EXIT.
109300      EXIT.
109400*------------------------------------------------------------------
109500**===================*
109600  4240-ACCION-ALLIN.
109700**===================*
109800      MOVE PLY-TOTAL (PLY-IDX) TO WS-CHIP-XFER-AMT.
109900      IF WS-CHIP-XFER-AMT > 0
110000          MOVE PLY-CHIPS (PLY-IDX) TO WS-CHIP-SCRATCH
110100          MOVE GAM-POT             TO WS-CHIP-SCRATCH2
110200          PERFORM 5400-TRANSFERIR THRU 5400-TRANSFERIR-EXIT
110300          MOVE WS-CHIP-SCRATCH     TO PLY-CHIPS (PLY-IDX)
110400          MOVE WS-CHIP-SCRATCH2    TO GAM-POT
110500          ADD WS-CHIP-XFER-AMT     TO PLY-BET (PLY-IDX)
110600      END-IF.
110700      MOVE 'Y' TO PLY-ACTED-FL (PLY-IDX).
110800*------------------------------------------------------------------
110900**  TICKET 512126 - RAISE PROCESSING.  THE ONLY WAY A FIXED SEAT
111000**  CAN INCREASE THE BET IS TO GO ALL-IN FOR MORE THAN THE CURRENT
111100**  BET; WHEN THAT HAPPENS EVERYONE ELSE'S ACTED FLAG REOPENS.
111200      IF PLY-BET (PLY-IDX) > GAM-CURRENT-BET
111300          MOVE PLY-BET (PLY-IDX) TO GAM-CURRENT-BET
111400          MOVE PLY-NUM (PLY-IDX) TO GAM-LAST-RAISER
111500          PERFORM 4245-LIMPIAR-ACTUADOS THRU 4245-LIMPIAR-ACTUADOS-EXIT
111600      END-IF.
111700*------------------------------------------------------------------
111800  4240-ACCION-ALLIN-EXIT.
111900      EXIT.
112000*------------------------------------------------------------------
112100**=======================*
112200  4245-LIMPIAR-ACTUADOS.
112300**=======================*
112400      PERFORM 4246-LIMPIAR-UNO THRU 4246-LIMPIAR-UNO-EXIT
112500              VARYING PLY-IDX FROM 1 BY 1 UNTIL PLY-IDX > WS-NUM-PLAYERS.
112600*------------------------------------------------------------------
112700  4245-LIMPIAR-ACTUADOS-EXIT.
112800      EXIT.
112900*------------------------------------------------------------------
113000**==================*
113100  4246-LIMPIAR-UNO.
113200**==================*
113300      IF PLY-NUM (PLY-IDX) NOT = GAM-LAST-RAISER
113400          MOVE 'N' TO PLY-ACTED-FL (PLY-IDX)
113500      END-IF.
113600*------------------------------------------------------------------
113700  4246-LIMPIAR-UNO-EXIT.
113800      EXIT.
113900*------------------------------------------------------------------
114000**======================*
114100  4250-VERIFICAR-RONDA.
114200**======================*
114300      PERFORM 2130-CONTAR-NOFOLD THRU 2130-CONTAR-NOFOLD-EXIT.
114400      IF WS-NONFOLD-CT NOT > 1
114500          MOVE 1 TO WS-ROUND-DONE
114600      ELSE
114700          MOVE 1 TO WS-ROUND-DONE
114800          PERFORM 4255-CHEQUEAR-UNO THRU 4255-CHEQUEAR-UNO-EXIT
114900                  VARYING PLY-IDX FROM 1 BY 1
115000                  UNTIL PLY-IDX > WS-NUM-PLAYERS
115100      END-IF.
115200*------------------------------------------------------------------
115300  4250-VERIFICAR-RONDA-EXIT.
115400      EXIT.
115500*------------------------------------------------------------------
115600**===================*
115700  4255-CHEQUEAR-UNO.
115800**===================*
115900      IF PLY-NOT-FOLDED (PLY-IDX) AND PLY-TOTAL (PLY-IDX) > 0
116000          IF NOT PLY-HAS-ACTED (PLY-IDX)
116100             OR PLY-BET (PLY-IDX) NOT = GAM-CURRENT-BET
116200              MOVE 0 TO WS-ROUND-DONE
116300          END-IF
116400      END-IF.
116500*------------------------------------------------------------------
116600  4255-CHEQUEAR-UNO-EXIT.
116700      EXIT.
116800*------------------------------------------------------------------
116900**=====================*
117000  4260-CONTAR-ACTIVOS.
117100**=====================*
117200      MOVE 0 TO WS-ACTIVE-CHIPS-CT.
117300      PERFORM 4265-CONTAR-UN-ACTIVO THRU 4265-CONTAR-UN-ACTIVO-EXIT
117400              VARYING PLY-IDX FROM 1 BY 1 UNTIL PLY-IDX > WS-NUM-PLAYERS.
117500*------------------------------------------------------------------
117600  4260-CONTAR-ACTIVOS-EXIT.
117700      EXIT.
117800*------------------------------------------------------------------
117900**=======================*
118000  4265-CONTAR-UN-ACTIVO.
118100**=======================*
118200      IF PLY-NOT-FOLDED (PLY-IDX) AND PLY-TOTAL (PLY-IDX) > 0
118300          ADD 1 TO WS-ACTIVE-CHIPS-CT
118400      END-IF.
118500*------------------------------------------------------------------
118600  4265-CONTAR-UN-ACTIVO-EXIT.
118700      EXIT.
118800*------------------------------------------------------------------
118900**======================*
119000  4280-AVANZAR-PUNTERO.
119100**======================*
119200      DIVIDE WS-SEAT-PTR BY WS-NUM-PLAYERS
119300              GIVING WS-MOD-QUOT REMAINDER WS-MOD-REM.
119400      ADD 1 TO WS-MOD-REM GIVING WS-SEAT-PTR.
119500*------------------------------------------------------------------
119600  4280-AVANZAR-PUNTERO-EXIT.
119700      EXIT.
119800*------------------------------------------------------------------
119900******************************************************************
120000**  CHIP-LEDGER BAND (5100-5599).  EVERY PARAGRAPH HERE WORKS     *
120100**  AGAINST THE GENERIC WS-CHIP-SCRATCH (SCR-) / WS-CHIP-SCRATCH2 *
120200**  (SC2-) HOLDERS - THE CALLER MOVES THE REAL HOLDER IN BEFORE   *
120300**  THE PERFORM AND BACK OUT AFTER.  5100 ADDS TO SCR, 5120 ADDS  *
120400**  TO SC2, 5400 MOVES WS-CHIP-XFER-AMT FROM SCR TO SC2.          *
120500******************************************************************
120600**===================*
120700  5100-CHIP-AGREGAR.
120800**===================*
120900      MOVE 'N' TO WS-CHIP-FOUND-FL.
121000      PERFORM 5105-BUSCAR-SLOT THRU 5105-BUSCAR-SLOT-EXIT
121100              VARYING SCR-SLOT-IDX FROM 1 BY 1
121200              UNTIL SCR-SLOT-IDX > SCR-NUM-SLOTS OR WS-CHIP-WAS-FOUND.
121300      IF WS-CHIP-WAS-FOUND
121400          SET SCR-SLOT-IDX TO WS-CHIP-BEST-IDX
121500          ADD WS-CHIP-ADD-QTY TO SCR-SLOT-QTY (SCR-SLOT-IDX)
121600      ELSE
121700          ADD 1 TO SCR-NUM-SLOTS
121800          SET SCR-SLOT-IDX TO SCR-NUM-SLOTS
121900          MOVE WS-CHIP-ADD-VALUE TO SCR-SLOT-VALUE (SCR-SLOT-IDX)
122000          MOVE WS-CHIP-ADD-QTY   TO SCR-SLOT-QTY (SCR-SLOT-IDX)
122100      END-IF.
122200      COMPUTE SCR-TOTAL = SCR-TOTAL +
122300              (WS-CHIP-ADD-VALUE * WS-CHIP-ADD-QTY).
122400*------------------------------------------------------------------
122500  5100-CHIP-AGREGAR-EXIT.
122600      EXIT.
122700*------------------------------------------------------------------
122800**==================*
122900  5105-BUSCAR-SLOT.
123000**==================*
123100      IF SCR-SLOT-VALUE (SCR-SLOT-IDX) = WS-CHIP-ADD-VALUE
123200          SET WS-CHIP-BEST-IDX TO SCR-SLOT-IDX
123300          MOVE 'Y' TO WS-CHIP-FOUND-FL
123400      END-IF.
123500*------------------------------------------------------------------
123600  5105-BUSCAR-SLOT-EXIT.
123700      EXIT.
123800*------------------------------------------------------------------
123900**========================*
124000  5120-CHIP-AGREGAR-DEST.
124100**========================*
124200      MOVE 'N' TO WS-CHIP-FOUND-FL.
124300      PERFORM 5125-BUSCAR-SLOT-DEST THRU 5125-BUSCAR-SLOT-DEST-EXIT
124400              VARYING SC2-SLOT-IDX FROM 1 BY 1
124500              UNTIL SC2-SLOT-IDX > SC2-NUM-SLOTS OR WS-CHIP-WAS-FOUND.
124600      IF WS-CHIP-WAS-FOUND
124700          SET SC2-SLOT-IDX TO WS-CHIP-BEST-IDX
124800          ADD WS-CHIP-ADD-QTY TO SC2-SLOT-QTY (SC2-SLOT-IDX)
124900      ELSE
125000          ADD 1 TO SC2-NUM-SLOTS
125100          SET SC2-SLOT-IDX TO SC2-NUM-SLOTS
125200          MOVE WS-CHIP-ADD-VALUE TO SC2-SLOT-VALUE (SC2-SLOT-IDX)
125300          MOVE WS-CHIP-ADD-QTY   TO SC2-SLOT-QTY (SC2-SLOT-IDX)
125400      END-IF.
125500      COMPUTE SC2-TOTAL = SC2-TOTAL +
125600              (WS-CHIP-ADD-VALUE * WS-CHIP-ADD-QTY).
125700*------------------------------------------------------------------
125800  5120-CHIP-AGREGAR-DEST-EXIT.
125900      EXIT.
126000*------------------------------------------------------------------
126100**=======================*
126200  5125-BUSCAR-SLOT-DEST.
126300**=======================*
126400      IF SC2-SLOT-VALUE (SC2-SLOT-IDX) = WS-CHIP-ADD-VALUE
126500          SET WS-CHIP-BEST-IDX TO SC2-SLOT-IDX
126600          MOVE 'Y' TO WS-CHIP-FOUND-FL
126700      END-IF.
126800*------------------------------------------------------------------
126900  5125-BUSCAR-SLOT-DEST-EXIT.
127000      EXIT.
127100*------------------------------------------------------------------
127200**=================*
127300  5400-TRANSFERIR.
127400**=================*
127500      MOVE WS-CHIP-XFER-AMT TO WS-CHIP-REMAIN.
127600      MOVE 0 TO WS-CHIP-ATTEMPTS.
127700*------------------------------------------------------------------
127800**  TICKET 512030 - WHEN THE GREEDY PASS CANNOT DRAIN THE FULL
127900**  AMOUNT FROM THE SOURCE HOLDER'S CURRENT CHIP MIX, 5430 BREAKS
128000**  ONE LARGER CHIP INTO SMALLER ONES AND THE GREEDY PASS RETRIES -
128100**  BOUNDED AT WSC-MAX-EXCHANGE CYCLES SO A CORRUPT HOLDER CANNOT
128200**  LOOP THE JOB FOREVER.
128300      PERFORM 5405-UN-CICLO-TRANSFER THRU 5405-UN-CICLO-TRANSFER-EXIT
128400              UNTIL WS-CHIP-REMAIN = 0 OR
128500              WS-CHIP-ATTEMPTS > WSC-MAX-EXCHANGE.
128600*------------------------------------------------------------------
128700  5400-TRANSFERIR-EXIT.
128800      EXIT.
128900*------------------------------------------------------------------
129000**========================*
129100  5405-UN-CICLO-TRANSFER.
129200**========================*
129300      MOVE 'N' TO WS-CHIP-GREEDY-DONE.
129400      PERFORM 5410-PASE-VORAZ THRU 5410-PASE-VORAZ-EXIT
129500              UNTIL WS-CHIP-REMAIN = 0 OR WS-GREEDY-IS-DONE.
129600      IF WS-CHIP-REMAIN > 0
129700          ADD 1 TO WS-CHIP-ATTEMPTS
129800          PERFORM 5430-ROMPER-BANCO THRU 5430-ROMPER-BANCO-EXIT
129900      END-IF.
130000*------------------------------------------------------------------
130100  5405-UN-CICLO-TRANSFER-EXIT.
130200      EXIT.
130300*------------------------------------------------------------------
130400**=================*
130500  5410-PASE-VORAZ.
130600**=================*
130700      PERFORM 5415-BUSCAR-MEJOR THRU 5415-BUSCAR-MEJOR-EXIT.
130800      IF NOT WS-CHIP-WAS-FOUND
130900          SET WS-GREEDY-IS-DONE TO TRUE
131000      ELSE
131100          COMPUTE WS-CHIP-TAKE-QTY = WS-CHIP-REMAIN / WS-CHIP-BEST-VAL
131200          IF WS-CHIP-TAKE-QTY > WS-CHIP-BEST-QTY
131300              MOVE WS-CHIP-BEST-QTY TO WS-CHIP-TAKE-QTY
131400          END-IF
131500          SET SCR-SLOT-IDX TO WS-CHIP-BEST-IDX
131600          SUBTRACT WS-CHIP-TAKE-QTY FROM SCR-SLOT-QTY (SCR-SLOT-IDX)
131700          COMPUTE SCR-TOTAL = SCR-TOTAL -
131800                  (WS-CHIP-BEST-VAL * WS-CHIP-TAKE-QTY)
131900          MOVE WS-CHIP-BEST-VAL TO WS-CHIP-ADD-VALUE
132000          MOVE WS-CHIP-TAKE-QTY TO WS-CHIP-ADD-QTY
132100          PERFORM 5120-CHIP-AGREGAR-DEST THRU 5120-CHIP-AGREGAR-DEST-EXIT
132200          COMPUTE WS-CHIP-REMAIN = WS-CHIP-REMAIN -
132300                  (WS-CHIP-BEST-VAL * WS-CHIP-TAKE-QTY)
132400      END-IF.
132500*------------------------------------------------------------------
132600  5410-PASE-VORAZ-EXIT.
132700      EXIT.
132800*------------------------------------------------------------------
132900**===================*
133000  5415-BUSCAR-MEJOR.
133100**===================*
133200      MOVE 'N' TO WS-CHIP-FOUND-FL.
133300      MOVE 0   TO WS-CHIP-BEST-VAL.
133400      PERFORM 5417-PROBAR-SLOT THRU 5417-PROBAR-SLOT-EXIT
133500              VARYING SCR-SLOT-IDX FROM 1 BY 1
133600              UNTIL SCR-SLOT-IDX > SCR-NUM-SLOTS.
133700*------------------------------------------------------------------
133800  5415-BUSCAR-MEJOR-EXIT.
133900      EXIT.
134000*------------------------------------------------------------------
134100**==================*
134200  5417-PROBAR-SLOT.
134300**==================*
134400      IF SCR-SLOT-QTY (SCR-SLOT-IDX) > 0
134500         AND SCR-SLOT-VALUE (SCR-SLOT-IDX) NOT > WS-CHIP-REMAIN
134600         AND SCR-SLOT-VALUE (SCR-SLOT-IDX) > WS-CHIP-BEST-VAL
134700          MOVE SCR-SLOT-VALUE (SCR-SLOT-IDX) TO WS-CHIP-BEST-VAL
134800          MOVE SCR-SLOT-QTY   (SCR-SLOT-IDX) TO WS-CHIP-BEST-QTY
134900          SET WS-CHIP-BEST-IDX TO SCR-SLOT-IDX
135000          MOVE 'Y' TO WS-CHIP-FOUND-FL
135100      END-IF.
135200*------------------------------------------------------------------
135300  5417-PROBAR-SLOT-EXIT.
135400      EXIT.
135500*------------------------------------------------------------------
135600**===================*
135700  5430-ROMPER-BANCO.
135800**===================*
135900      PERFORM 5432-BUSCAR-ROMPER-1 THRU 5432-BUSCAR-ROMPER-1-EXIT.
136000      IF NOT WS-CHIP-WAS-FOUND
136100          PERFORM 5434-BUSCAR-ROMPER-2 THRU 5434-BUSCAR-ROMPER-2-EXIT
136200      END-IF.
136300      IF WS-CHIP-WAS-FOUND
136400          SET SCR-SLOT-IDX TO WS-CHIP-EXCH-IDX
136500          SUBTRACT 1 FROM SCR-SLOT-QTY (SCR-SLOT-IDX)
136600          COMPUTE SCR-TOTAL = SCR-TOTAL - WS-CHIP-EXCH-VAL
136700          PERFORM 5440-ROMPER-EN-DENOMS THRU 5440-ROMPER-EN-DENOMS-EXIT
136800      END-IF.
136900*------------------------------------------------------------------
137000  5430-ROMPER-BANCO-EXIT.
137100      EXIT.
137200*------------------------------------------------------------------
137300**======================*
137400  5432-BUSCAR-ROMPER-1.
137500**======================*
137600      MOVE 'N' TO WS-CHIP-FOUND-FL.
137700      PERFORM 5433-PROBAR-ROMPER-1 THRU 5433-PROBAR-ROMPER-1-EXIT
137800              VARYING SCR-SLOT-IDX FROM 1 BY 1
137900              UNTIL SCR-SLOT-IDX > SCR-NUM-SLOTS.
138000*------------------------------------------------------------------
138100  5432-BUSCAR-ROMPER-1-EXIT.
138200      EXIT.
138300*------------------------------------------------------------------
138400**  KEEP THE LARGEST QUALIFYING SLOT, NOT THE SMALLEST (TICKET
138500**  512231) - THE SAME RULE 5435-PROBAR-ROMPER-2 USES BELOW WHEN
138600**  NO SLOT EXCEEDS THE REMAINDER.
138700**======================*
138800  5433-PROBAR-ROMPER-1.
138900**======================*
139000      IF SCR-SLOT-QTY (SCR-SLOT-IDX) > 0
139100         AND SCR-SLOT-VALUE (SCR-SLOT-IDX) > WS-CHIP-REMAIN
139200          IF NOT WS-CHIP-WAS-FOUND
139300             OR SCR-SLOT-VALUE (SCR-SLOT-IDX) > WS-CHIP-EXCH-VAL
139400              MOVE SCR-SLOT-VALUE (SCR-SLOT-IDX) TO WS-CHIP-EXCH-VAL
139500              SET WS-CHIP-EXCH-IDX TO SCR-SLOT-IDX
139600              MOVE 'Y' TO WS-CHIP-FOUND-FL
139700          END-IF
139800      END-IF.
139900*------------------------------------------------------------------
140000  5433-PROBAR-ROMPER-1-EXIT.
140100      EXIT.
140200*------------------------------------------------------------------
140300**======================*
140400  5434-BUSCAR-ROMPER-2.
140500**======================*
140600      MOVE 'N' TO WS-CHIP-FOUND-FL.
140700      MOVE 0   TO WS-CHIP-EXCH-VAL.
140800      PERFORM 5435-PROBAR-ROMPER-2 THRU 5435-PROBAR-ROMPER-2-EXIT
140900              VARYING SCR-SLOT-IDX FROM 1 BY 1
141000              UNTIL SCR-SLOT-IDX > SCR-NUM-SLOTS.
141100*------------------------------------------------------------------
141200  5434-BUSCAR-ROMPER-2-EXIT.
141300      EXIT.
141400*------------------------------------------------------------------
141500**======================*
141600  5435-PROBAR-ROMPER-2.
141700**======================*
141800      IF SCR-SLOT-QTY (SCR-SLOT-IDX) > 0
141900         AND SCR-SLOT-VALUE (SCR-SLOT-IDX) > WS-CHIP-EXCH-VAL
142000          MOVE SCR-SLOT-VALUE (SCR-SLOT-IDX) TO WS-CHIP-EXCH-VAL
142100          SET WS-CHIP-EXCH-IDX TO SCR-SLOT-IDX
142200          MOVE 'Y' TO WS-CHIP-FOUND-FL
142300      END-IF.
142400*------------------------------------------------------------------
142500  5435-PROBAR-ROMPER-2-EXIT.
142600      EXIT.
142700*------------------------------------------------------------------
142800**=======================*
142900  5440-ROMPER-EN-DENOMS.
143000**=======================*
143100      MOVE WS-CHIP-EXCH-VAL TO WS-CHIP-BREAK-REM.
143200      PERFORM 5445-BUSCAR-DENOM-MENOR THRU 5445-BUSCAR-DENOM-MENOR-EXIT
143300              UNTIL WS-CHIP-BREAK-REM = 0 OR NOT WS-CHIP-WAS-FOUND.
143400      IF WS-CHIP-BREAK-REM > 0
143500          PERFORM 5448-DENOM-MINIMA THRU 5448-DENOM-MINIMA-EXIT
143600      END-IF.
143700*------------------------------------------------------------------
143800  5440-ROMPER-EN-DENOMS-EXIT.
143900      EXIT.
144000*------------------------------------------------------------------
144100**=========================*
144200  5445-BUSCAR-DENOM-MENOR.
144300**=========================*
144400      MOVE 'N' TO WS-CHIP-FOUND-FL.
144500      MOVE 0   TO WS-CHIP-BEST-VAL.
144600      PERFORM 5446-PROBAR-DENOM THRU 5446-PROBAR-DENOM-EXIT
144700              VARYING SCR-DENOM-IDX FROM 1 BY 1
144800              UNTIL SCR-DENOM-IDX > SCR-NUM-DENOMS.
144900      IF WS-CHIP-WAS-FOUND
145000          COMPUTE WS-CHIP-ADD-QTY = WS-CHIP-BREAK-REM / WS-CHIP-BEST-VAL
145100          MOVE WS-CHIP-BEST-VAL TO WS-CHIP-ADD-VALUE
145200          PERFORM 5100-CHIP-AGREGAR THRU 5100-CHIP-AGREGAR-EXIT
145300          COMPUTE WS-CHIP-BREAK-REM = WS-CHIP-BREAK-REM -
145400                  (WS-CHIP-BEST-VAL * WS-CHIP-ADD-QTY)
145500      END-IF.
145600*------------------------------------------------------------------
145700  5445-BUSCAR-DENOM-MENOR-EXIT.
145800      EXIT.
145900*------------------------------------------------------------------
146000**===================*
146100  5446-PROBAR-DENOM.
146200**===================*
146300      IF SCR-DENOM-TBL (SCR-DENOM-IDX) < WS-CHIP-EXCH-VAL
146400         AND SCR-DENOM-TBL (SCR-DENOM-IDX) NOT > WS-CHIP-BREAK-REM
146500         AND SCR-DENOM-TBL (SCR-DENOM-IDX) > WS-CHIP-BEST-VAL
146600          MOVE SCR-DENOM-TBL (SCR-DENOM-IDX) TO WS-CHIP-BEST-VAL
146700          MOVE 'Y' TO WS-CHIP-FOUND-FL
146800      END-IF.
146900*------------------------------------------------------------------
147000  5446-PROBAR-DENOM-EXIT.
147100      EXIT.
147200*------------------------------------------------------------------
147300**===================*
147400  5448-DENOM-MINIMA.
147500**===================*
147600      MOVE 99999 TO WS-CHIP-BEST-VAL.
147700      PERFORM 5449-PROBAR-MINIMA THRU 5449-PROBAR-MINIMA-EXIT
147800              VARYING SCR-DENOM-IDX FROM 1 BY 1
147900              UNTIL SCR-DENOM-IDX > SCR-NUM-DENOMS.
148000      COMPUTE WS-CHIP-ADD-QTY = WS-CHIP-BREAK-REM / WS-CHIP-BEST-VAL.
148100      MOVE WS-CHIP-BEST-VAL TO WS-CHIP-ADD-VALUE.
148200      PERFORM 5100-CHIP-AGREGAR THRU 5100-CHIP-AGREGAR-EXIT.
148300*------------------------------------------------------------------
148400  5448-DENOM-MINIMA-EXIT.
148500      EXIT.
148600*------------------------------------------------------------------
148700**====================*
148800  5449-PROBAR-MINIMA.
148900**====================*
149000      IF SCR-DENOM-TBL (SCR-DENOM-IDX) < WS-CHIP-BEST-VAL
149100          MOVE SCR-DENOM-TBL (SCR-DENOM-IDX) TO WS-CHIP-BEST-VAL
149200      END-IF.
149300*------------------------------------------------------------------
149400  5449-PROBAR-MINIMA-EXIT.
149500      EXIT.
149600*------------------------------------------------------------------
149700*
149800******************************************************************
149900**  3000-3650 - SETTLE ONE HAND.  FOLD-OUT (ALL BUT ONE PLAYER   *
150000**  FOLDED) SKIPS HAND EVALUATION ENTIRELY - TICKET 512205 MADE  *
150100**  THAT CASE ZERO RES-HAND-TYPE RATHER THAN LEAVE THE PRIOR     *
150200**  HAND'S CATEGORY SITTING IN THE RESULT RECORD.                *
150300******************************************************************
150400**===========================*
150500  3000-DETERMINAR-GANADORES.
150600**===========================*
150700      PERFORM 2130-CONTAR-NOFOLD THRU 2130-CONTAR-NOFOLD-EXIT.
150800      PERFORM 3010-LIMPIAR-GANADORES THRU 3010-LIMPIAR-GANADORES-EXIT
150900              VARYING PLY-IDX FROM 1 BY 1 UNTIL PLY-IDX > WS-NUM-PLAYERS.
151000      IF WS-NONFOLD-CT NOT > 1
151100          PERFORM 3100-GANADOR-UNICO THRU 3100-GANADOR-UNICO-EXIT
151200      ELSE
151300          PERFORM 3300-EVALUAR-MANOS THRU 3300-EVALUAR-MANOS-EXIT
151400          PERFORM 3400-HALLAR-MEJOR-VALOR THRU
151500                  3400-HALLAR-MEJOR-VALOR-EXIT
151600          PERFORM 3450-MARCAR-GANADORES THRU 3450-MARCAR-GANADORES-EXIT
151700      END-IF.
151800      PERFORM 3500-REPARTIR-POTE THRU 3500-REPARTIR-POTE-EXIT.
151900*------------------------------------------------------------------
152000  3000-DETERMINAR-GANADORES-EXIT.
152100      EXIT.
152200*------------------------------------------------------------------
152300**========================*
152400  3010-LIMPIAR-GANADORES.
152500**========================*
152600      SET WS-WIN-IDX TO PLY-IDX.
152700      MOVE 'N' TO WS-WINNER-FL (WS-WIN-IDX).
152800*------------------------------------------------------------------
152900  3010-LIMPIAR-GANADORES-EXIT.
153000      EXIT.
153100*------------------------------------------------------------------
153200******************************************************************
153300**  3100 - EVERYONE BUT ONE PLAYER FOLDED.  THE SURVIVOR TAKES   *
153400**  THE POT WITHOUT A SHOWDOWN - NO HAND IS EVER EVALUATED.      *
153500******************************************************************
153600**====================*
153700  3100-GANADOR-UNICO.
153800**====================*
153900      MOVE 0 TO WS-SOLE-SURVIVOR.
154000      PERFORM 3105-BUSCAR-SOBREVIVIENTE THRU
154100              3105-BUSCAR-SOBREVIVIENTE-EXIT
154200              VARYING PLY-IDX FROM 1 BY 1 UNTIL PLY-IDX > WS-NUM-PLAYERS.
154300      SET WS-WIN-IDX TO WS-SOLE-SURVIVOR.
154400      MOVE 'Y' TO WS-WINNER-FL (WS-WIN-IDX).
154500      MOVE 1   TO WS-WIN-COUNT.
154600*------------------------------------------------------------------
154700  3100-GANADOR-UNICO-EXIT.
154800      EXIT.
154900*------------------------------------------------------------------
155000**===========================*
155100  3105-BUSCAR-SOBREVIVIENTE.
155200**===========================*
155300      IF PLY-NOT-FOLDED (PLY-IDX)
155400          SET WS-SOLE-SURVIVOR TO PLY-IDX
155500      END-IF.
155600*------------------------------------------------------------------
155700  3105-BUSCAR-SOBREVIVIENTE-EXIT.
155800      EXIT.
155900*------------------------------------------------------------------
156000******************************************************************
156100**  3300 - SHOWDOWN PATH.  3310 IS A DEFENSIVE STUB - THE MAIN   *
156200**  LINE NEVER REACHES SHOWDOWN WITH FEWER THAN 5 BOARD CARDS    *
156300**  (THE BETTING ROUNDS ALWAYS RUN TO THE RIVER WHEN TWO OR MORE *
156400**  PLAYERS ARE STILL IN) BUT THE CHECK COSTS NOTHING AND GUARDS *
156500**  AGAINST A FUTURE CHANGE TO THE STREET-DEALING SEQUENCE.      *
156600******************************************************************
156700**====================*
156800  3300-EVALUAR-MANOS.
156900**====================*
157000      COMPUTE WS-TOTAL-CARDS = 2 + GAM-NUM-COMM.
157100      IF WS-TOTAL-CARDS < 5
157200          PERFORM 3310-REPARTO-INSUFICIENTE THRU
157300                  3310-REPARTO-INSUFICIENTE-EXIT
157400      ELSE
157500          PERFORM 3320-EVALUAR-UN-JUGADOR THRU
157600                  3320-EVALUAR-UN-JUGADOR-EXIT
157700                  VARYING PLY-IDX FROM 1 BY 1
157800                  UNTIL PLY-IDX > WS-NUM-PLAYERS
157900      END-IF.
158000*------------------------------------------------------------------
158100  3300-EVALUAR-MANOS-EXIT.
158200      EXIT.
158300*------------------------------------------------------------------
158400**===========================*
158500  3310-REPARTO-INSUFICIENTE.
158600**===========================*
158700      PERFORM 3315-MARCAR-SIN-VALOR THRU 3315-MARCAR-SIN-VALOR-EXIT
158800              VARYING PLY-IDX FROM 1 BY 1 UNTIL PLY-IDX > WS-NUM-PLAYERS.
158900*------------------------------------------------------------------
159000  3310-REPARTO-INSUFICIENTE-EXIT.
159100      EXIT.
159200*------------------------------------------------------------------
159300**=======================*
159400  3315-MARCAR-SIN-VALOR.
159500**=======================*
159600      IF PLY-NOT-FOLDED (PLY-IDX)
159700          MOVE 0 TO PLY-EVAL-VALUE (PLY-IDX)
159800          MOVE 0 TO PLY-EVAL-CAT   (PLY-IDX)
159900      END-IF.
160000*------------------------------------------------------------------
160100  3315-MARCAR-SIN-VALOR-EXIT.
160200      EXIT.
160300*------------------------------------------------------------------
160400**=========================*
160500  3320-EVALUAR-UN-JUGADOR.
160600**=========================*
160700      IF PLY-NOT-FOLDED (PLY-IDX)
160800          MOVE PLH-RANK (PLY-IDX,1) TO WS-EV-7-RANK (1)
160900          MOVE PLH-SUIT (PLY-IDX,1) TO WS-EV-7-SUIT (1)
161000          MOVE PLH-RANK (PLY-IDX,2) TO WS-EV-7-RANK (2)
161100          MOVE PLH-SUIT (PLY-IDX,2) TO WS-EV-7-SUIT (2)
161200          PERFORM 3325-CARGAR-COMUNES THRU 3325-CARGAR-COMUNES-EXIT
161300                  VARYING GAM-COMM-IDX FROM 1 BY 1 UNTIL GAM-COMM-IDX > 5
161400          PERFORM 7100-EVALUAR-7-CARTAS THRU 7100-EVALUAR-7-CARTAS-EXIT
161500          MOVE WS-EV-BEST-VALUE TO PLY-EVAL-VALUE (PLY-IDX)
161600          MOVE WS-EV-BEST-CAT   TO PLY-EVAL-CAT   (PLY-IDX)
161700      END-IF.
161800*------------------------------------------------------------------
161900  3320-EVALUAR-UN-JUGADOR-EXIT.
162000      EXIT.
162100*------------------------------------------------------------------
162200**=====================*
162300  3325-CARGAR-COMUNES.
162400**=====================*
162500      COMPUTE WS-SUB-1 = GAM-COMM-IDX + 2.
162600      SET WS-EV-7-IDX  TO WS-SUB-1.
162700      SET WS-EV-7S-IDX TO WS-SUB-1.
162800      MOVE COM-RANK (GAM-COMM-IDX) TO WS-EV-7-RANK (WS-EV-7-IDX).
162900      MOVE COM-SUIT (GAM-COMM-IDX) TO WS-EV-7-SUIT (WS-EV-7S-IDX).
163000*------------------------------------------------------------------
163100  3325-CARGAR-COMUNES-EXIT.
163200      EXIT.
163300*------------------------------------------------------------------
163400******************************************************************
163500**  3400/3450 - HIGHEST PLY-EVAL-VALUE WINS.  TIES SHARE THE     *
163600**  POT (3500).  PLY-EVAL-VALUE IS 0 FOR A FOLDED SEAT SO A      *
163700**  FOLDED PLAYER NEVER COMPARES AS A WINNER.                    *
163800******************************************************************
163900**=========================*
164000  3400-HALLAR-MEJOR-VALOR.
164100**=========================*
164200      MOVE 0 TO WS-BEST-VALUE-ALL.
164300      PERFORM 3405-PROBAR-VALOR THRU 3405-PROBAR-VALOR-EXIT
164400              VARYING PLY-IDX FROM 1 BY 1 UNTIL PLY-IDX > WS-NUM-PLAYERS.
164500*------------------------------------------------------------------
164600  3400-HALLAR-MEJOR-VALOR-EXIT.
164700      EXIT.
164800*------------------------------------------------------------------
164900**===================*
165000  3405-PROBAR-VALOR.
165100**===================*
165200      IF PLY-NOT-FOLDED (PLY-IDX)
165300         AND PLY-EVAL-VALUE (PLY-IDX) > WS-BEST-VALUE-ALL
165400          MOVE PLY-EVAL-VALUE (PLY-IDX) TO WS-BEST-VALUE-ALL
165500      END-IF.
165600*------------------------------------------------------------------
165700  3405-PROBAR-VALOR-EXIT.
165800      EXIT.
165900*------------------------------------------------------------------
166000**=======================*
166100  3450-MARCAR-GANADORES.
166200**=======================*
166300      MOVE 0 TO WS-WIN-COUNT.
166400      PERFORM 3455-MARCAR-UNO THRU 3455-MARCAR-UNO-EXIT
166500              VARYING PLY-IDX FROM 1 BY 1 UNTIL PLY-IDX > WS-NUM-PLAYERS.
166600*------------------------------------------------------------------
166700  3450-MARCAR-GANADORES-EXIT.
166800      EXIT.
166900*------------------------------------------------------------------
167000**=================*
167100  3455-MARCAR-UNO.
167200**=================*
167300      SET WS-WIN-IDX TO PLY-IDX.
167400      IF PLY-NOT-FOLDED (PLY-IDX)
167500         AND PLY-EVAL-VALUE (PLY-IDX) = WS-BEST-VALUE-ALL
167600          MOVE 'Y' TO WS-WINNER-FL (WS-WIN-IDX)
167700          ADD 1 TO WS-WIN-COUNT
167800      END-IF.
167900*------------------------------------------------------------------
168000  3455-MARCAR-UNO-EXIT.
168100      EXIT.
168200*------------------------------------------------------------------
168300******************************************************************
168400**  3500 - PAY THE POT OUT TO THE MARKED WINNERS.  THE SHARE IS  *
168500**  AN INTEGER DIVIDE - ANY REMAINDER CHIP GOES ONE APIECE TO    *
168600**  THE FIRST WS-REMAINDER WINNERS IN ASCENDING SEAT ORDER       *
168700**  (TICKET 512140 - ODD-CHIP RULE).  3510 ALSO CAPTURES THE     *
168800**  FIRST WINNER'S SEAT/AMOUNT FOR THE RESULT RECORD.            *
168900******************************************************************
169000**====================*
169100  3500-REPARTIR-POTE.
169200**====================*
169300      DIVIDE POT-TOTAL BY WS-WIN-COUNT
169400              GIVING WS-SHARE REMAINDER WS-REMAINDER.
169500      MOVE 0 TO WS-WINNER-SEQ.
169600      MOVE 0 TO WS-FIRST-WINNER.
169700      MOVE 0 TO WS-FIRST-WINNER-IDX.
169800      MOVE 0 TO WS-CHIPS-NOW.
169900      PERFORM 3510-PAGAR-UNO THRU 3510-PAGAR-UNO-EXIT
170000              VARYING PLY-IDX FROM 1 BY 1 UNTIL PLY-IDX > WS-NUM-PLAYERS.
170100*------------------------------------------------------------------
170200  3500-REPARTIR-POTE-EXIT.
170300      EXIT.
170400*------------------------------------------------------------------
170500**================*
170600  3510-PAGAR-UNO.
170700**================*
170800      SET WS-WIN-IDX TO PLY-IDX.
170900      IF WS-IS-WINNER (WS-WIN-IDX)
171000          ADD 1 TO WS-WINNER-SEQ
171100          MOVE WS-SHARE TO WS-CHIP-XFER-AMT
171200          IF WS-WINNER-SEQ NOT > WS-REMAINDER
171300              ADD 1 TO WS-CHIP-XFER-AMT
171400          END-IF
171500          IF WS-FIRST-WINNER = 0
171600              MOVE PLY-NUM (PLY-IDX) TO WS-FIRST-WINNER
171700              SET WS-FIRST-WINNER-IDX TO PLY-IDX
171800              MOVE WS-CHIP-XFER-AMT TO WS-CHIPS-NOW
171900          END-IF
172000          MOVE GAM-POT          TO WS-CHIP-SCRATCH
172100          MOVE PLY-CHIPS (PLY-IDX) TO WS-CHIP-SCRATCH2
172200          PERFORM 5400-TRANSFERIR THRU 5400-TRANSFERIR-EXIT
172300          MOVE WS-CHIP-SCRATCH  TO GAM-POT
172400          MOVE WS-CHIP-SCRATCH2 TO PLY-CHIPS (PLY-IDX)
172500          ADD WS-CHIP-XFER-AMT TO WSA-CHIPS-AWARDED
172600          SET WSA-WINS-IDX TO PLY-NUM (PLY-IDX)
172700          ADD 1 TO WSA-WINS-SEAT (WSA-WINS-IDX)
172800      END-IF.
172900*------------------------------------------------------------------
173000  3510-PAGAR-UNO-EXIT.
173100      EXIT.
173200*------------------------------------------------------------------
173300******************************************************************
173400**  3600 - WRITE THE RESULT RECORD.  FOLD-OUT HANDS CARRY        *
173500**  CATEGORY 0 AND THE FOLD-OUT LABEL OUT OF WS-HAND-NAME-TBL    *
173600**  ROW 1 - PER TICKET 512205, NO HAND WAS EVER SCORED SO NO     *
173700**  CATEGORY/NAME FROM THE PRIOR HAND MAY BE LEFT IN THE RECORD. *
173800******************************************************************
173900**=========================*
174000  3600-ESCRIBIR-RESULTADO.
174100**=========================*
174200      MOVE GAM-HAND-NO  TO RES-HAND-NO.
174300      MOVE WS-FIRST-WINNER TO RES-WINNER-NUM.
174400      MOVE WS-WIN-COUNT     TO RES-WIN-COUNT.
174500      MOVE POT-TOTAL        TO RES-POT-TOTAL.
174600      MOVE WS-CHIPS-NOW     TO RES-AMOUNT-WON.
174700      IF WS-NONFOLD-CT NOT > 1
174800          MOVE 0 TO RES-HAND-TYPE
174900          SET WS-HAND-NAME-IDX TO 1
175000          MOVE WS-HAND-NAME-ROW (WS-HAND-NAME-IDX) TO RES-HAND-NAME
175100      ELSE
175200          MOVE PLY-EVAL-CAT (WS-FIRST-WINNER-IDX) TO RES-HAND-TYPE
175300          COMPUTE WS-SUB-1 = PLY-EVAL-CAT (WS-FIRST-WINNER-IDX) + 1
175400          SET WS-HAND-NAME-IDX TO WS-SUB-1
175500          MOVE WS-HAND-NAME-ROW (WS-HAND-NAME-IDX) TO RES-HAND-NAME
175600      END-IF.
175700      WRITE RESULT-RECORD.
175800      IF FS-RESULTS NOT = '00'
175900          MOVE '3600-ESCRIBIR-RESULTADO' TO WSV-RUTINA
176000          MOVE 'WRITE RESULT-RECORD'     TO WSV-ACCION
176100          MOVE FS-RESULTS TO WSV-FSTATUS
176200          PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-EXIT
176300      END-IF.
176400      PERFORM 8050-IMPRIMIR-DETALLE THRU 8050-IMPRIMIR-DETALLE-EXIT.
176500*------------------------------------------------------------------
176600  3600-ESCRIBIR-RESULTADO-EXIT.
176700      EXIT.
176800*------------------------------------------------------------------
176900******************************************************************
177000**  3650 - ROLL THIS HAND'S OUTCOME INTO THE JOB-LEVEL TOTALS    *
177100**  PRINTED BY THE 8000 BAND.  WSA-CHIPS-AWARDED AND             *
177200**  WSA-WINS-SEAT WERE ALREADY UPDATED BY 3510 AS EACH WINNER    *
177300**  WAS PAID - ONLY THE CATEGORY HISTOGRAM IS LEFT TO DO HERE.   *
177400******************************************************************
177500**=======================*
177600  3650-ACTUALIZAR-ESTAD.
177700**=======================*
177800      COMPUTE WS-SUB-1 = RES-HAND-TYPE + 1.
177900      SET WSA-CAT-IDX TO WS-SUB-1.
178000      ADD 1 TO WSA-CAT-COUNT (WSA-CAT-IDX).
178100*------------------------------------------------------------------
178200  3650-ACTUALIZAR-ESTAD-EXIT.
178300      EXIT.
178400*------------------------------------------------------------------
178500*
178600******************************************************************
178700**  7100-7550 - SCORE THE BEST 5-OF-7 CARD HAND FOR THE PLAYER   *
178800**  WHOSE 7 CARDS ARE SITTING IN WS-EV-7-RANK/WS-EV-7-SUIT.      *
178900**  TRIES ALL 21 FIXED COMBINATIONS OUT OF PKREVAL.CPY AND KEEPS *
179000**  THE HIGHEST-SCORING ONE IN WS-EV-BEST-VALUE/WS-EV-BEST-CAT.  *
179100******************************************************************
179200**=======================*
179300  7100-EVALUAR-7-CARTAS.
179400**=======================*
179500      MOVE 0 TO WS-EV-BEST-VALUE.
179600      MOVE 0 TO WS-EV-BEST-CAT.
179700      PERFORM 7110-PROBAR-COMBO THRU 7110-PROBAR-COMBO-EXIT
179800              VARYING WS-COMBO-IDX FROM 1 BY 1 UNTIL WS-COMBO-IDX > 21.
179900*------------------------------------------------------------------
180000  7100-EVALUAR-7-CARTAS-EXIT.
180100      EXIT.
180200*------------------------------------------------------------------
180300**===================*
180400  7110-PROBAR-COMBO.
180500**===================*
180600      PERFORM 7120-ARMAR-5 THRU 7120-ARMAR-5-EXIT
180700              VARYING WS-COMBO-C-IDX FROM 1 BY 1 UNTIL WS-COMBO-C-IDX > 5.
180800      PERFORM 7200-ORDENAR-5 THRU 7200-ORDENAR-5-EXIT.
180900      PERFORM 7250-DETECTAR-FLUSH THRU 7250-DETECTAR-FLUSH-EXIT.
181000      PERFORM 7260-DETECTAR-STRAIGHT THRU 7260-DETECTAR-STRAIGHT-EXIT.
181100      PERFORM 7270-FRECUENCIAS THRU 7270-FRECUENCIAS-EXIT.
181200      PERFORM 7500-CLASIFICAR-MANO THRU 7500-CLASIFICAR-MANO-EXIT.
181300      COMPUTE WS-EV-COMBO-VALUE =
181400              (WS-EV-COMBO-CAT * 10000000000) +
181500              (WS-EV-TB1 * 100000000) +
181600              (WS-EV-TB2 * 1000000) +
181700              (WS-EV-TB3 * 10000) +
181800              (WS-EV-TB4 * 100) +
181900              WS-EV-TB5.
182000      IF WS-EV-COMBO-VALUE > WS-EV-BEST-VALUE
182100          MOVE WS-EV-COMBO-VALUE TO WS-EV-BEST-VALUE
182200          MOVE WS-EV-COMBO-CAT   TO WS-EV-BEST-CAT
182300      END-IF.
182400*------------------------------------------------------------------
182500  7110-PROBAR-COMBO-EXIT.
182600      EXIT.
182700*------------------------------------------------------------------
182800**==============*
182900  7120-ARMAR-5.
183000**==============*
183100      MOVE WS-COMBO-C (WS-COMBO-IDX, WS-COMBO-C-IDX) TO WS-SUB-2.
183200      SET WS-EV-7-IDX  TO WS-SUB-2.
183300      SET WS-EV-7S-IDX TO WS-SUB-2.
183400      SET WS-EV-5-IDX  TO WS-COMBO-C-IDX.
183500      SET WS-EV-5S-IDX TO WS-COMBO-C-IDX.
183600      MOVE WS-EV-7-RANK (WS-EV-7-IDX)  TO WS-EV-5-RANK (WS-EV-5-IDX).
183700      MOVE WS-EV-7-SUIT (WS-EV-7S-IDX) TO WS-EV-5-SUIT (WS-EV-5S-IDX).
183800*------------------------------------------------------------------
183900  7120-ARMAR-5-EXIT.
184000      EXIT.
184100*------------------------------------------------------------------
184200******************************************************************
184300**  7200 - DESCENDING BUBBLE SORT OF THE 5 CARD RANKS.  ONLY 5   *
184400**  ITEMS EVER PASS THROUGH HERE SO THE N-SQUARED SORT IS FINE.  *
184500******************************************************************
184600**================*
184700  7200-ORDENAR-5.
184800**================*
184900      PERFORM 7205-COPIAR-RANK THRU 7205-COPIAR-RANK-EXIT
185000              VARYING WS-EV-5-IDX FROM 1 BY 1 UNTIL WS-EV-5-IDX > 5.
185100      PERFORM 7210-BURBUJA-PASADA THRU 7210-BURBUJA-PASADA-EXIT
185200              VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 4.
185300*------------------------------------------------------------------
185400  7200-ORDENAR-5-EXIT.
185500      EXIT.
185600*------------------------------------------------------------------
185700**==================*
185800  7205-COPIAR-RANK.
185900**==================*
186000      MOVE WS-EV-5-RANK (WS-EV-5-IDX) TO WS-EV-SORTED (WS-EV-5-IDX).
186100*------------------------------------------------------------------
186200  7205-COPIAR-RANK-EXIT.
186300      EXIT.
186400*------------------------------------------------------------------
186500**=====================*
186600  7210-BURBUJA-PASADA.
186700**=====================*
186800      PERFORM 7220-BURBUJA-PAR THRU 7220-BURBUJA-PAR-EXIT
186900              VARYING WS-SUB-2 FROM 1 BY 1 UNTIL WS-SUB-2 > 5 - WS-SUB-1.
187000*------------------------------------------------------------------
187100  7210-BURBUJA-PASADA-EXIT.
187200      EXIT.
187300*------------------------------------------------------------------
187400**==================*
187500  7220-BURBUJA-PAR.
187600**==================*
187700      COMPUTE WS-SUB-3 = WS-SUB-2 + 1.
187800      IF WS-EV-SORTED (WS-SUB-2) < WS-EV-SORTED (WS-SUB-3)
187900          MOVE WS-EV-SORTED (WS-SUB-2) TO WS-EV-SWAP
188000          MOVE WS-EV-SORTED (WS-SUB-3) TO WS-EV-SORTED (WS-SUB-2)
188100          MOVE WS-EV-SWAP              TO WS-EV-SORTED (WS-SUB-3)
188200      END-IF.
188300*------------------------------------------------------------------
188400  7220-BURBUJA-PAR-EXIT.
188500      EXIT.
188600*------------------------------------------------------------------
188700******************************************************************
188800**  7250 - FLUSH TEST (ALL 5 SUITS ALIKE).                       *
188900******************************************************************
189000**=====================*
189100  7250-DETECTAR-FLUSH.
189200**=====================*
189300      MOVE 'Y' TO WS-EV-IS-FLUSH.
189400      PERFORM 7255-PROBAR-PALO THRU 7255-PROBAR-PALO-EXIT
189500              VARYING WS-EV-5S-IDX FROM 2 BY 1 UNTIL WS-EV-5S-IDX > 5.
189600*------------------------------------------------------------------
189700  7250-DETECTAR-FLUSH-EXIT.
189800      EXIT.
189900*------------------------------------------------------------------
190000**==================*
190100  7255-PROBAR-PALO.
190200**==================*
190300      IF WS-EV-5-SUIT (WS-EV-5S-IDX) NOT = WS-EV-5-SUIT (1)
190400          MOVE 'N' TO WS-EV-IS-FLUSH
190500      END-IF.
190600*------------------------------------------------------------------
190700  7255-PROBAR-PALO-EXIT.
190800      EXIT.
190900*------------------------------------------------------------------
191000******************************************************************
191100**  7260 - STRAIGHT TEST ON THE DESCENDING-SORTED RANKS.  THE    *
191200**  WHEEL (A-2-3-4-5) IS THE ONE SPECIAL CASE - PER THE RULES    *
191300**  COMMITTEE RULING LOGGED IN THE CHANGE LOG (TICKET 512041)    *
191400**  IT SCORES ITS HIGH CARD AS THE ACE, NOT THE FIVE.            *
191500******************************************************************
191600**========================*
191700  7260-DETECTAR-STRAIGHT.
191800**========================*
191900      MOVE 'Y' TO WS-EV-IS-STRAIGHT.
192000      MOVE WS-EV-SORTED (1) TO WS-EV-STRAIGHT-HIGH.
192100      PERFORM 7265-PROBAR-CONSEC THRU 7265-PROBAR-CONSEC-EXIT
192200              VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 4.
192300      IF NOT WS-EV-STRAIGHT-YES
192400          PERFORM 7268-PROBAR-RUEDA THRU 7268-PROBAR-RUEDA-EXIT
192500      END-IF.
192600*------------------------------------------------------------------
192700  7260-DETECTAR-STRAIGHT-EXIT.
192800      EXIT.
192900*------------------------------------------------------------------
193000**====================*
193100  7265-PROBAR-CONSEC.
193200**====================*
193300      COMPUTE WS-SUB-2 = WS-SUB-1 + 1.
193400      IF WS-EV-SORTED (WS-SUB-1) - WS-EV-SORTED (WS-SUB-2) NOT = 1
193500          MOVE 'N' TO WS-EV-IS-STRAIGHT
193600      END-IF.
193700*------------------------------------------------------------------
193800  7265-PROBAR-CONSEC-EXIT.
193900      EXIT.
194000*------------------------------------------------------------------
194100**===================*
194200  7268-PROBAR-RUEDA.
194300**===================*
194400      IF WS-EV-SORTED (1) = 14 AND WS-EV-SORTED (2) = 5
194500         AND WS-EV-SORTED (3) = 4  AND WS-EV-SORTED (4) = 3
194600         AND WS-EV-SORTED (5) = 2
194700          MOVE 'Y'  TO WS-EV-IS-STRAIGHT
194800          MOVE 14   TO WS-EV-STRAIGHT-HIGH
194900      END-IF.
195000*------------------------------------------------------------------
195100  7268-PROBAR-RUEDA-EXIT.
195200      EXIT.
195300*------------------------------------------------------------------
195400******************************************************************
195500**  7270 - RANK-FREQUENCY TABLE.  SLOT N HOLDS THE COUNT OF      *
195600**  RANK N AMONG THE 5 CARDS (SLOTS 0-1 ARE NEVER USED - RANKS   *
195700**  RUN 2 THRU 14 - THE TABLE IS SIZED 15 SO THE RANK VALUE      *
195800**  CAN BE USED AS THE SUBSCRIPT DIRECTLY).                      *
195900******************************************************************
196000**==================*
196100  7270-FRECUENCIAS.
196200**==================*
196300      PERFORM 7272-LIMPIAR-FREQ THRU 7272-LIMPIAR-FREQ-EXIT
196400              VARYING WS-EV-FREQ-IDX FROM 1 BY 1
196500              UNTIL WS-EV-FREQ-IDX > 15.
196600      PERFORM 7275-CONTAR-UNA THRU 7275-CONTAR-UNA-EXIT
196700              VARYING WS-EV-5-IDX FROM 1 BY 1 UNTIL WS-EV-5-IDX > 5.
196800*------------------------------------------------------------------
196900  7270-FRECUENCIAS-EXIT.
197000      EXIT.
197100*------------------------------------------------------------------
197200**===================*
197300  7272-LIMPIAR-FREQ.
197400**===================*
197500      MOVE 0 TO WS-EV-RANK-FREQ (WS-EV-FREQ-IDX).
197600*------------------------------------------------------------------
197700  7272-LIMPIAR-FREQ-EXIT.
197800      EXIT.
197900*------------------------------------------------------------------
198000**=================*
198100  7275-CONTAR-UNA.
198200**=================*
198300      SET WS-EV-FREQ-IDX TO WS-EV-5-RANK (WS-EV-5-IDX).
198400      ADD 1 TO WS-EV-RANK-FREQ (WS-EV-FREQ-IDX).
198500*------------------------------------------------------------------
198600  7275-CONTAR-UNA-EXIT.
198700      EXIT.
198800*------------------------------------------------------------------
198900******************************************************************
199000**  7480 - SCAN THE FREQUENCY TABLE HIGH RANK TO LOW SO THE      *
199100**  FIRST QUAD/TRIP/PAIR FOUND IS ALWAYS THE HIGHEST ONE - THIS  *
199200**  IS HOW TWO-PAIR HI/LO AND THE FULL-HOUSE TRIP/PAIR RANKS     *
199300**  GET THEIR ORDER WITHOUT A SEPARATE COMPARE STEP.             *
199400******************************************************************
199500**====================*
199600  7480-ANALIZAR-FREQ.
199700**====================*
199800      MOVE 0 TO WS-EV-QUAD-RANK.
199900      MOVE 0 TO WS-EV-TRIP-RANK.
200000      MOVE 0 TO WS-EV-PAIR-HI.
200100      MOVE 0 TO WS-EV-PAIR-LO.
200200      MOVE 0 TO WS-EV-PAIR-COUNT.
200300      PERFORM 7485-PROBAR-RANK THRU 7485-PROBAR-RANK-EXIT
200400              VARYING WS-EV-FREQ-IDX FROM 14 BY -1
200500              UNTIL WS-EV-FREQ-IDX < 2.
200600*------------------------------------------------------------------
200700  7480-ANALIZAR-FREQ-EXIT.
200800      EXIT.
200900*------------------------------------------------------------------
201000**==================*
201100  7485-PROBAR-RANK.
201200**==================*
201300      EVALUATE WS-EV-RANK-FREQ (WS-EV-FREQ-IDX)
201400          WHEN 4
201500              SET WS-EV-QUAD-RANK TO WS-EV-FREQ-IDX
201600          WHEN 3
201700              IF WS-EV-TRIP-RANK = 0
201800                  SET WS-EV-TRIP-RANK TO WS-EV-FREQ-IDX
201900              END-IF
202000          WHEN 2
202100              ADD 1 TO WS-EV-PAIR-COUNT
202200              IF WS-EV-PAIR-HI = 0
202300                  SET WS-EV-PAIR-HI TO WS-EV-FREQ-IDX
202400              ELSE
202500                  SET WS-EV-PAIR-LO TO WS-EV-FREQ-IDX
202600              END-IF
202700          WHEN OTHER
202800              CONTINUE
202900      END-EVALUATE.
203000*------------------------------------------------------------------
203100  7485-PROBAR-RANK-EXIT.
203200      EXIT.
203300*------------------------------------------------------------------
203400******************************************************************
203500**  7500 - CATEGORY DISPATCH.  SETS WS-EV-COMBO-CAT AND THE 5    *
203600**  TIEBREAKERS WS-EV-TB1-5 FOR THE 5-CARD COMBO JUST SCORED.    *
203700******************************************************************
203800**======================*
203900  7500-CLASIFICAR-MANO.
204000**======================*
204100      PERFORM 7480-ANALIZAR-FREQ THRU 7480-ANALIZAR-FREQ-EXIT.
204200      EVALUATE TRUE
204300          WHEN WS-EV-FLUSH-YES AND WS-EV-STRAIGHT-YES
204400              PERFORM 7501-ESCALERA-COLOR THRU 7501-ESCALERA-COLOR-EXIT
204500          WHEN WS-EV-QUAD-RANK > 0
204600              PERFORM 7502-POKER THRU 7502-POKER-EXIT
204700          WHEN WS-EV-TRIP-RANK > 0 AND WS-EV-PAIR-HI > 0
204800              PERFORM 7503-FULL THRU 7503-FULL-EXIT
204900          WHEN WS-EV-FLUSH-YES
205000              PERFORM 7504-COLOR THRU 7504-COLOR-EXIT
205100          WHEN WS-EV-STRAIGHT-YES
205200              PERFORM 7505-ESCALERA THRU 7505-ESCALERA-EXIT
205300          WHEN WS-EV-TRIP-RANK > 0
205400              PERFORM 7506-TRIO THRU 7506-TRIO-EXIT
205500          WHEN WS-EV-PAIR-COUNT > 1
205600              PERFORM 7507-DOBLE-PAR THRU 7507-DOBLE-PAR-EXIT
205700          WHEN WS-EV-PAIR-HI > 0
205800              PERFORM 7508-UN-PAR THRU 7508-UN-PAR-EXIT
205900          WHEN OTHER
206000              PERFORM 7509-CARTA-ALTA THRU 7509-CARTA-ALTA-EXIT
206100      END-EVALUATE.
206200*------------------------------------------------------------------
206300  7500-CLASIFICAR-MANO-EXIT.
206400      EXIT.
206500*------------------------------------------------------------------
206600******************************************************************
206700**  7520 - GENERIC KICKER BUILDER.  WALKS THE SORTED 5 RANKS     *
206800**  SKIPPING ANY CARD WHOSE RANK MATCHES WS-EV-EXCL-1/EXCL-2 -   *
206900**  WHAT IS LEFT IN WS-EV-TB-LIST IS THE KICKER LIST IN RANK     *
207000**  ORDER.  CALLER SETS THE EXCLUSIONS (0 MEANS NONE) BEFORE     *
207100**  CALLING - A RANK VALUE OF 0 NEVER OCCURS ON A REAL CARD.     *
207200******************************************************************
207300**===================*
207400  7520-KICKERS-EXCL.
207500**===================*
207600      MOVE 0 TO WS-EV-TB-CT.
207700      PERFORM 7525-PROBAR-KICKER THRU 7525-PROBAR-KICKER-EXIT
207800              VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 5.
207900*------------------------------------------------------------------
208000  7520-KICKERS-EXCL-EXIT.
208100      EXIT.
208200*------------------------------------------------------------------
208300**====================*
208400  7525-PROBAR-KICKER.
208500**====================*
208600      IF WS-EV-SORTED (WS-SUB-1) NOT = WS-EV-EXCL-1
208700         AND WS-EV-SORTED (WS-SUB-1) NOT = WS-EV-EXCL-2
208800          ADD 1 TO WS-EV-TB-CT
208900          SET WS-EV-TBL-IDX TO WS-EV-TB-CT
209000          MOVE WS-EV-SORTED (WS-SUB-1) TO WS-EV-TB-LIST (WS-EV-TBL-IDX)
209100      END-IF.
209200*------------------------------------------------------------------
209300  7525-PROBAR-KICKER-EXIT.
209400      EXIT.
209500*------------------------------------------------------------------
209600**=====================*
209700  7501-ESCALERA-COLOR.
209800**=====================*
209900      MOVE 9 TO WS-EV-COMBO-CAT.
210000      MOVE WS-EV-STRAIGHT-HIGH TO WS-EV-TB1.
210100      MOVE 0 TO WS-EV-TB2.
210200      MOVE 0 TO WS-EV-TB3.
210300      MOVE 0 TO WS-EV-TB4.
210400      MOVE 0 TO WS-EV-TB5.
210500*------------------------------------------------------------------
210600  7501-ESCALERA-COLOR-EXIT.
210700      EXIT.
210800*------------------------------------------------------------------
210900**============*
211000  7502-POKER.
211100**============*
211200      MOVE 8 TO WS-EV-COMBO-CAT.
211300      MOVE WS-EV-QUAD-RANK TO WS-EV-TB1.
211400      MOVE WS-EV-QUAD-RANK TO WS-EV-EXCL-1.
211500      MOVE 0               TO WS-EV-EXCL-2.
211600      PERFORM 7520-KICKERS-EXCL THRU 7520-KICKERS-EXCL-EXIT.
211700      MOVE WS-EV-TB-LIST (1) TO WS-EV-TB2.
211800      MOVE 0 TO WS-EV-TB3.
211900      MOVE 0 TO WS-EV-TB4.
212000      MOVE 0 TO WS-EV-TB5.
212100*------------------------------------------------------------------
212200  7502-POKER-EXIT.
212300      EXIT.
212400*------------------------------------------------------------------
212500**===========*
212600  7503-FULL.
212700**===========*
212800      MOVE 7 TO WS-EV-COMBO-CAT.
212900      MOVE WS-EV-TRIP-RANK TO WS-EV-TB1.
213000      MOVE WS-EV-PAIR-HI   TO WS-EV-TB2.
213100      MOVE 0 TO WS-EV-TB3.
213200      MOVE 0 TO WS-EV-TB4.
213300      MOVE 0 TO WS-EV-TB5.
213400*------------------------------------------------------------------
213500  7503-FULL-EXIT.
213600      EXIT.
213700*------------------------------------------------------------------
213800**============*
213900  7504-COLOR.
214000**============*
214100      MOVE 6 TO WS-EV-COMBO-CAT.
214200      MOVE WS-EV-SORTED (1) TO WS-EV-TB1.
214300      MOVE WS-EV-SORTED (2) TO WS-EV-TB2.
214400      MOVE WS-EV-SORTED (3) TO WS-EV-TB3.
214500      MOVE WS-EV-SORTED (4) TO WS-EV-TB4.
214600      MOVE WS-EV-SORTED (5) TO WS-EV-TB5.
214700*------------------------------------------------------------------
214800  7504-COLOR-EXIT.
214900      EXIT.
215000*------------------------------------------------------------------
215100**===============*
215200  7505-ESCALERA.
215300**===============*
215400      MOVE 5 TO WS-EV-COMBO-CAT.
215500      MOVE WS-EV-STRAIGHT-HIGH TO WS-EV-TB1.
215600      MOVE 0 TO WS-EV-TB2.
215700      MOVE 0 TO WS-EV-TB3.
215800      MOVE 0 TO WS-EV-TB4.
215900      MOVE 0 TO WS-EV-TB5.
216000*------------------------------------------------------------------
216100  7505-ESCALERA-EXIT.
216200      EXIT.
216300*------------------------------------------------------------------
216400**===========*
216500  7506-TRIO.
216600**===========*
216700      MOVE 4 TO WS-EV-COMBO-CAT.
216800      MOVE WS-EV-TRIP-RANK TO WS-EV-TB1.
216900      MOVE WS-EV-TRIP-RANK TO WS-EV-EXCL-1.
217000      MOVE 0               TO WS-EV-EXCL-2.
217100      PERFORM 7520-KICKERS-EXCL THRU 7520-KICKERS-EXCL-EXIT.
217200      MOVE WS-EV-TB-LIST (1) TO WS-EV-TB2.
217300      MOVE WS-EV-TB-LIST (2) TO WS-EV-TB3.
217400      MOVE 0 TO WS-EV-TB4.
217500      MOVE 0 TO WS-EV-TB5.
217600*------------------------------------------------------------------
217700  7506-TRIO-EXIT.
217800      EXIT.
217900*------------------------------------------------------------------
218000**================*
218100  7507-DOBLE-PAR.
218200**================*
218300      MOVE 3 TO WS-EV-COMBO-CAT.
218400      MOVE WS-EV-PAIR-HI TO WS-EV-TB1.
218500      MOVE WS-EV-PAIR-LO TO WS-EV-TB2.
218600      MOVE WS-EV-PAIR-HI TO WS-EV-EXCL-1.
218700      MOVE WS-EV-PAIR-LO TO WS-EV-EXCL-2.
218800      PERFORM 7520-KICKERS-EXCL THRU 7520-KICKERS-EXCL-EXIT.
218900      MOVE WS-EV-TB-LIST (1) TO WS-EV-TB3.
219000      MOVE 0 TO WS-EV-TB4.
219100      MOVE 0 TO WS-EV-TB5.
219200*------------------------------------------------------------------
219300  7507-DOBLE-PAR-EXIT.
219400      EXIT.
219500*------------------------------------------------------------------
219600**=============*
219700  7508-UN-PAR.
219800**=============*
219900      MOVE 2 TO WS-EV-COMBO-CAT.
220000      MOVE WS-EV-PAIR-HI TO WS-EV-TB1.
220100      MOVE WS-EV-PAIR-HI TO WS-EV-EXCL-1.
220200      MOVE 0             TO WS-EV-EXCL-2.
220300      PERFORM 7520-KICKERS-EXCL THRU 7520-KICKERS-EXCL-EXIT.
220400      MOVE WS-EV-TB-LIST (1) TO WS-EV-TB2.
220500      MOVE WS-EV-TB-LIST (2) TO WS-EV-TB3.
220600      MOVE WS-EV-TB-LIST (3) TO WS-EV-TB4.
220700      MOVE 0 TO WS-EV-TB5.
220800*------------------------------------------------------------------
220900  7508-UN-PAR-EXIT.
221000      EXIT.
221100*------------------------------------------------------------------
221200**=================*
221300  7509-CARTA-ALTA.
221400**=================*
221500      MOVE 1 TO WS-EV-COMBO-CAT.
221600      MOVE WS-EV-SORTED (1) TO WS-EV-TB1.
221700      MOVE WS-EV-SORTED (2) TO WS-EV-TB2.
221800      MOVE WS-EV-SORTED (3) TO WS-EV-TB3.
221900      MOVE WS-EV-SORTED (4) TO WS-EV-TB4.
222000      MOVE WS-EV-SORTED (5) TO WS-EV-TB5.
222100*------------------------------------------------------------------
222200  7509-CARTA-ALTA-EXIT.
222300      EXIT.
222400*------------------------------------------------------------------
222500*
222600******************************************************************
222700**  8000-8531 - END OF JOB.  VERIFY THE CHIP LEDGER STILL BALANCES
222800**  (TICKET 512103 - A MISCOUNT ANYWHERE IN THE 5100-5449 CHIP   *
222900**  BAND WOULD SHOW UP HERE AS A NONZERO DIFFERENCE) AND PRINT   *
223000**  THE WINS-BY-SEAT / WINS-BY-CATEGORY SUMMARY.                 *
223100******************************************************************
223200**===================*
223300  8000-FIN-PROGRAMA.
223400**===================*
223500      PERFORM 8010-TOTALIZAR-FINAL THRU 8010-TOTALIZAR-FINAL-EXIT.
223600      PERFORM 8020-VERIFICAR-CUADRE THRU 8020-VERIFICAR-CUADRE-EXIT.
223700      PERFORM 8100-ENCABEZADO THRU 8100-ENCABEZADO-EXIT.
223800      PERFORM 8500-TOTALES-REPORTE THRU 8500-TOTALES-REPORTE-EXIT.
223900      PERFORM 8530-CERRAR-ARCHIVOS THRU 8530-CERRAR-ARCHIVOS-EXIT.
224000*------------------------------------------------------------------
224100  8000-FIN-PROGRAMA-EXIT.
224200      EXIT.
224300*------------------------------------------------------------------
224400**======================*
224500  8010-TOTALIZAR-FINAL.
224600**======================*
224700      MOVE 0 TO WSA-END-TOTAL.
224800      PERFORM 8015-SUMAR-FINAL-UNO THRU 8015-SUMAR-FINAL-UNO-EXIT
224900              VARYING PLY-IDX FROM 1 BY 1 UNTIL PLY-IDX > WS-NUM-PLAYERS.
225000      ADD POT-TOTAL TO WSA-END-TOTAL.
225100*------------------------------------------------------------------
225200  8010-TOTALIZAR-FINAL-EXIT.
225300      EXIT.
225400*------------------------------------------------------------------
225500**======================*
225600  8015-SUMAR-FINAL-UNO.
225700**======================*
225800      ADD PLY-TOTAL (PLY-IDX) TO WSA-END-TOTAL.
225900*------------------------------------------------------------------
226000  8015-SUMAR-FINAL-UNO-EXIT.
226100      EXIT.
226200*------------------------------------------------------------------
226300**=======================*
226400  8020-VERIFICAR-CUADRE.
226500**=======================*
226600      IF WSA-END-TOTAL NOT = WSA-START-TOTAL
226700          DISPLAY '8020-VERIFICAR-CUADRE - CHIP LEDGER OUT OF BALANCE'
226800          DISPLAY ' WSA-START-TOTAL = ' WSA-START-TOTAL
226900          DISPLAY ' WSA-END-TOTAL   = ' WSA-END-TOTAL
227000          MOVE '8020-VERIFICAR-CUADRE'    TO WSV-RUTINA
227100          MOVE 'CHIP CONSERVATION CHECK'  TO WSV-ACCION
227200          MOVE SPACES                    TO WSV-FSTATUS
227300          PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-EXIT
227400      END-IF.
227500*------------------------------------------------------------------
227600  8020-VERIFICAR-CUADRE-EXIT.
227700      EXIT.
227800*------------------------------------------------------------------
227900******************************************************************
228000**  8050 - ONE DETAIL LINE PER HAND SETTLED.  CALLED FROM 3600   *
228100**  RIGHT AFTER THE RESULT-RECORD FOR THE HAND IS WRITTEN.       *
228200******************************************************************
228300**=======================*
228400  8050-IMPRIMIR-DETALLE.
228500**=======================*
228600      MOVE RES-HAND-NO    TO WS-LD-HAND.
228700      MOVE RES-WINNER-NUM TO WS-LD-SEAT.
228800      MOVE RES-HAND-NAME  TO WS-LD-NOMBRE.
228900      MOVE RES-POT-TOTAL  TO WS-LD-POTE.
229000      WRITE PKR-REPORT-REC FROM WS-LINEA-DETALLE AFTER ADVANCING 1.
229100      IF FS-REPORT NOT = '00'
229200          MOVE '8050-IMPRIMIR-DETALLE' TO WSV-RUTINA
229300          MOVE 'WRITE PKR-REPORT-REC'  TO WSV-ACCION
229400          MOVE FS-REPORT TO WSV-FSTATUS
229500          PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-EXIT
229600      END-IF.
229700*------------------------------------------------------------------
229800  8050-IMPRIMIR-DETALLE-EXIT.
229900      EXIT.
230000*------------------------------------------------------------------
230100******************************************************************
230200**  8100 - REPORT TITLE AND COLUMN HEADINGS.  ONE SHOT, TOP OF   *
230300**  THE FIRST PAGE - THIS JOB NEVER PRINTS ENOUGH DETAIL LINES   *
230400**  TO NEED A PAGE-BREAK/RE-HEADER ROUTINE.                      *
230500******************************************************************
230600**=================*
230700  8100-ENCABEZADO.
230800**=================*
230900      MOVE SPACES TO PKR-REPORT-REC.
231000      WRITE PKR-REPORT-REC AFTER ADVANCING TOP-OF-FORM.
231100      IF FS-REPORT NOT = '00'
231200          MOVE '8100-ENCABEZADO' TO WSV-RUTINA
231300          MOVE 'WRITE PKR-REPORT-REC' TO WSV-ACCION
231400          MOVE FS-REPORT TO WSV-FSTATUS
231500          PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-EXIT
231600      END-IF.
231700      MOVE '     POKER BATCH SETTLEMENT REPORT - PKRB20H'
231800              TO PKR-REPORT-REC.
231900      WRITE PKR-REPORT-REC AFTER ADVANCING 2.
232000      IF FS-REPORT NOT = '00'
232100          MOVE '8100-ENCABEZADO' TO WSV-RUTINA
232200          MOVE 'WRITE PKR-REPORT-REC' TO WSV-ACCION
232300          MOVE FS-REPORT TO WSV-FSTATUS
232400          PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-EXIT
232500      END-IF.
232600      MOVE '  HAND  SEAT        HAND CATEGORY              POT'
232700              TO PKR-REPORT-REC.
232800      WRITE PKR-REPORT-REC AFTER ADVANCING 2.
232900      IF FS-REPORT NOT = '00'
233000          MOVE '8100-ENCABEZADO' TO WSV-RUTINA
233100          MOVE 'WRITE PKR-REPORT-REC' TO WSV-ACCION
233200          MOVE FS-REPORT TO WSV-FSTATUS
233300          PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-EXIT
233400      END-IF.
233500*------------------------------------------------------------------
233600  8100-ENCABEZADO-EXIT.
233700      EXIT.
233800*------------------------------------------------------------------
233900******************************************************************
234000**  8500-8531 - JOB-TOTALS SUMMARY, PRINTED AFTER THE LAST HAND  *
234100**  DETAIL LINE.  WINS-BY-SEAT, WINS-BY-CATEGORY, THEN THE       *
234200**  HANDS-PROCESSED/CHIP TOTALS BLOCK.                           *
234300******************************************************************
234400**======================*
234500  8500-TOTALES-REPORTE.
234600**======================*
234700      PERFORM 8510-ENCABEZADO-ASIENTOS THRU 8510-ENCABEZADO-ASIENTOS-EXIT.
234800      PERFORM 8520-IMPRIMIR-ASIENTO THRU 8520-IMPRIMIR-ASIENTO-EXIT
234900              VARYING WS-SUB-1 FROM 1 BY 1
235000              UNTIL WS-SUB-1 > WS-NUM-PLAYERS.
235100      PERFORM 8515-ENCABEZADO-CATEGORIAS THRU
235200              8515-ENCABEZADO-CATEGORIAS-EXIT.
235300      PERFORM 8525-IMPRIMIR-CATEGORIA THRU 8525-IMPRIMIR-CATEGORIA-EXIT
235400              VARYING WS-SUB-1 FROM 1 BY 1 UNTIL WS-SUB-1 > 10.
235500      PERFORM 8531-IMPRIMIR-TOTALES THRU 8531-IMPRIMIR-TOTALES-EXIT.
235600*------------------------------------------------------------------
235700  8500-TOTALES-REPORTE-EXIT.
235800      EXIT.
235900*------------------------------------------------------------------
236000**==========================*
236100  8510-ENCABEZADO-ASIENTOS.
236200**==========================*
236300      MOVE SPACES TO PKR-REPORT-REC.
236400      WRITE PKR-REPORT-REC AFTER ADVANCING 2.
236500      IF FS-REPORT NOT = '00'
236600          MOVE '8510-ENCABEZADO-ASIENTOS' TO WSV-RUTINA
236700          MOVE 'WRITE PKR-REPORT-REC'     TO WSV-ACCION
236800          MOVE FS-REPORT TO WSV-FSTATUS
236900          PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-EXIT
237000      END-IF.
237100      MOVE '  WINS BY SEAT' TO PKR-REPORT-REC.
237200      WRITE PKR-REPORT-REC AFTER ADVANCING 1.
237300      IF FS-REPORT NOT = '00'
237400          MOVE '8510-ENCABEZADO-ASIENTOS' TO WSV-RUTINA
237500          MOVE 'WRITE PKR-REPORT-REC'     TO WSV-ACCION
237600          MOVE FS-REPORT TO WSV-FSTATUS
237700          PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-EXIT
237800      END-IF.
237900*------------------------------------------------------------------
238000  8510-ENCABEZADO-ASIENTOS-EXIT.
238100      EXIT.
238200*------------------------------------------------------------------
238300**=======================*
238400  8520-IMPRIMIR-ASIENTO.
238500**=======================*
238600      MOVE 'SEAT    ' TO WS-LA-LABEL1.
238700      MOVE WS-SUB-1    TO WS-EDIT-SEAT2.
238800      MOVE WS-EDIT-SEAT2 TO WS-LA-SEAT.
238900      MOVE ' WINS ' TO WS-LA-LABEL2.
239000      SET WSA-WINS-IDX TO WS-SUB-1.
239100      MOVE WSA-WINS-SEAT (WSA-WINS-IDX) TO WS-LA-WINS.
239200      WRITE PKR-REPORT-REC FROM WS-LINEA-ASIENTO AFTER ADVANCING 1.
239300      IF FS-REPORT NOT = '00'
239400          MOVE '8520-IMPRIMIR-ASIENTO' TO WSV-RUTINA
239500          MOVE 'WRITE PKR-REPORT-REC'  TO WSV-ACCION
239600          MOVE FS-REPORT TO WSV-FSTATUS
239700          PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-EXIT
239800      END-IF.
239900*------------------------------------------------------------------
240000  8520-IMPRIMIR-ASIENTO-EXIT.
240100      EXIT.
240200*------------------------------------------------------------------
240300**============================*
240400  8515-ENCABEZADO-CATEGORIAS.
240500**============================*
240600      MOVE SPACES TO PKR-REPORT-REC.
240700      WRITE PKR-REPORT-REC AFTER ADVANCING 2.
240800      IF FS-REPORT NOT = '00'
240900          MOVE '8515-ENCABEZADO-CATEGORIAS' TO WSV-RUTINA
241000          MOVE 'WRITE PKR-REPORT-REC'       TO WSV-ACCION
241100          MOVE FS-REPORT TO WSV-FSTATUS
241200          PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-EXIT
241300      END-IF.
241400      MOVE '  HANDS WON BY CATEGORY' TO PKR-REPORT-REC.
241500      WRITE PKR-REPORT-REC AFTER ADVANCING 1.
241600      IF FS-REPORT NOT = '00'
241700          MOVE '8515-ENCABEZADO-CATEGORIAS' TO WSV-RUTINA
241800          MOVE 'WRITE PKR-REPORT-REC'       TO WSV-ACCION
241900          MOVE FS-REPORT TO WSV-FSTATUS
242000          PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-EXIT
242100      END-IF.
242200*------------------------------------------------------------------
242300  8515-ENCABEZADO-CATEGORIAS-EXIT.
242400      EXIT.
242500*------------------------------------------------------------------
242600**=========================*
242700  8525-IMPRIMIR-CATEGORIA.
242800**=========================*
242900      SET WS-HAND-NAME-IDX TO WS-SUB-1.
243000      MOVE WS-HAND-NAME-ROW (WS-HAND-NAME-IDX) TO WS-LC-NOMBRE.
243100      MOVE 'COUNT =' TO WS-LC-LABEL.
243200      SET WSA-CAT-IDX TO WS-SUB-1.
243300      MOVE WSA-CAT-COUNT (WSA-CAT-IDX) TO WS-LC-CUENTA.
243400      WRITE PKR-REPORT-REC FROM WS-LINEA-CATEGORIA AFTER ADVANCING 1.
243500      IF FS-REPORT NOT = '00'
243600          MOVE '8525-IMPRIMIR-CATEGORIA' TO WSV-RUTINA
243700          MOVE 'WRITE PKR-REPORT-REC'    TO WSV-ACCION
243800          MOVE FS-REPORT TO WSV-FSTATUS
243900          PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-EXIT
244000      END-IF.
244100*------------------------------------------------------------------
244200  8525-IMPRIMIR-CATEGORIA-EXIT.
244300      EXIT.
244400*------------------------------------------------------------------
244500**=======================*
244600  8531-IMPRIMIR-TOTALES.
244700**=======================*
244800      MOVE SPACES TO PKR-REPORT-REC.
244900      WRITE PKR-REPORT-REC AFTER ADVANCING 2.
245000      IF FS-REPORT NOT = '00'
245100          MOVE '8531-IMPRIMIR-TOTALES' TO WSV-RUTINA
245200          MOVE 'WRITE PKR-REPORT-REC'  TO WSV-ACCION
245300          MOVE FS-REPORT TO WSV-FSTATUS
245400          PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-EXIT
245500      END-IF.
245600      MOVE 'HANDS PROCESSED' TO WS-LT-ETIQUETA.
245700      MOVE WSA-HANDS-PROC TO WS-LT-VALOR.
245800      WRITE PKR-REPORT-REC FROM WS-LINEA-TOTAL AFTER ADVANCING 1.
245900      IF FS-REPORT NOT = '00'
246000          MOVE '8531-IMPRIMIR-TOTALES' TO WSV-RUTINA
246100          MOVE 'WRITE PKR-REPORT-REC'  TO WSV-ACCION
246200          MOVE FS-REPORT TO WSV-FSTATUS
246300          PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-EXIT
246400      END-IF.
246500      MOVE 'STARTING CHIP TOTAL (ALL SEATS)' TO WS-LT-ETIQUETA.
246600      MOVE WSA-START-TOTAL TO WS-LT-VALOR.
246700      WRITE PKR-REPORT-REC FROM WS-LINEA-TOTAL AFTER ADVANCING 1.
246800      IF FS-REPORT NOT = '00'
246900          MOVE '8531-IMPRIMIR-TOTALES' TO WSV-RUTINA
247000          MOVE 'WRITE PKR-REPORT-REC'  TO WSV-ACCION
247100          MOVE FS-REPORT TO WSV-FSTATUS
247200          PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-EXIT
247300      END-IF.
247400      MOVE 'ENDING CHIP TOTAL (SEATS + POT)' TO WS-LT-ETIQUETA.
247500      MOVE WSA-END-TOTAL TO WS-LT-VALOR.
247600      WRITE PKR-REPORT-REC FROM WS-LINEA-TOTAL AFTER ADVANCING 1.
247700      IF FS-REPORT NOT = '00'
247800          MOVE '8531-IMPRIMIR-TOTALES' TO WSV-RUTINA
247900          MOVE 'WRITE PKR-REPORT-REC'  TO WSV-ACCION
248000          MOVE FS-REPORT TO WSV-FSTATUS
248100          PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-EXIT
248200      END-IF.
248300      MOVE 'CHIPS AWARDED TO WINNERS' TO WS-LT-ETIQUETA.
248400      MOVE WSA-CHIPS-AWARDED TO WS-LT-VALOR.
248500      WRITE PKR-REPORT-REC FROM WS-LINEA-TOTAL AFTER ADVANCING 1.
248600      IF FS-REPORT NOT = '00'
248700          MOVE '8531-IMPRIMIR-TOTALES' TO WSV-RUTINA
248800          MOVE 'WRITE PKR-REPORT-REC'  TO WSV-ACCION
248900          MOVE FS-REPORT TO WSV-FSTATUS
249000          PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-EXIT
249100      END-IF.
249200*------------------------------------------------------------------
249300  8531-IMPRIMIR-TOTALES-EXIT.
249400      EXIT.
249500*------------------------------------------------------------------
249600**======================*
249700  8530-CERRAR-ARCHIVOS.
249800**======================*
249900      CLOSE PKR-PLAYERS-FILE
250000            PKR-DECKS-FILE
250100            PKR-RESULTS-FILE
250200            PKR-REPORT-FILE.
250300      IF (FS-PLAYERS = '00') AND (FS-DECKS = '00')
250400         AND (FS-RESULTS = '00') AND (FS-REPORT = '00')
250500          CONTINUE
250600      ELSE
250700          DISPLAY '8530-CERRAR-ARCHIVOS - CLOSE FAILED'
250800          DISPLAY 'FS-PLAYERS = ' FS-PLAYERS
250900          DISPLAY 'FS-DECKS   = ' FS-DECKS
251000          DISPLAY 'FS-RESULTS = ' FS-RESULTS
251100          DISPLAY 'FS-REPORT  = ' FS-REPORT
251200          MOVE '8530-CERRAR-ARCHIVOS' TO WSV-RUTINA
251300          MOVE 'CLOSE'                TO WSV-ACCION
251400          MOVE SPACES                 TO WSV-FSTATUS
251500          PERFORM 9000-ERROR-PGM THRU 9000-ERROR-PGM-EXIT
251600      END-IF.
251700*------------------------------------------------------------------
251800  8530-CERRAR-ARCHIVOS-EXIT.
251900      EXIT.
252000*------------------------------------------------------------------
252100*
252200******************************************************************
252300**  9000-ERROR-PGM - SAME SHOP-WIDE ERROR DUMP USED IN EVERY      *
252400**  BATCH PROGRAM.  WHOEVER CALLED IN HAS ALREADY LOADED WSV-     *
252500**  RUTINA/WSV-ACCION/WSV-FSTATUS WITH THE FAILING CONTEXT.      *
252600******************************************************************
252700**================*
252800  9000-ERROR-PGM.
252900**================*
253000      DISPLAY '================================'
253100      DISPLAY '------ DETALLES DE ERROR -------'
253200      DISPLAY '------      PKRB20H      -------'
253300      DISPLAY '================================'
253400      DISPLAY ' RUTINA          :' WSV-RUTINA
253500      DISPLAY ' ACCION DE ERROR :' WSV-ACCION
253600      DISPLAY ' CODIGO DE ERROR :' WSV-FSTATUS
253700      DISPLAY '================================'
253800      DISPLAY '--------- FIN DETALLES ---------'
253900      DISPLAY '================================'
254000      MOVE WSC-16 TO RETURN-CODE
254100      STOP RUN.
254200*------------------------------------------------------------------
254300  9000-ERROR-PGM-EXIT.
254400      EXIT.
254500*------------------------------------------------------------------
