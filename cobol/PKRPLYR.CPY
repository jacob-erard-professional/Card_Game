000100******************************************************************
000200*    PKRPLYR  -  PLAYER (INTERNAL) WORKING-STORAGE TABLE         *
000300*    ONE ROW PER SEATED PLAYER.  WS-NUM-PLAYERS MUST ALREADY BE  *
000400*    DEFINED (AND SET BY 1200-CARGAR-JUGADORES) BEFORE THIS      *
000500*    TABLE IS TOUCHED - THE TABLE SIZE DEPENDS ON IT.            *
000600*    PLY-STRATEGY / PLY-ACTED-FL / PLY-EVAL-VALUE / PLY-EVAL-CAT *
000700*    ARE ENGINE WORK FIELDS ONLY - THEY ARE NEVER WRITTEN TO     *
000800*    RESULT-RECORD, WHICH IS WHY THIS TABLE IS CALLED INTERNAL.  *
000900*    PLY-STRATEGY IS CARRIED OVER FROM CFG-STRATEGY WHEN THE     *
001000*    SEAT IS LOADED (SEE 1150).  PLY-RAISE-AMT HOLDS THE N OF A  *
001010*    RAISE N ACTION - NO CURRENT PROVIDER EMITS RAISE, IT IS     *
001020*    CARRIED FOR THE RULES COMMITTEE'S NEXT PROVIDER SET.        *
001100******************************************************************
001200 01  PLAYER-TBL.
001300     05  PLAYER-ROW OCCURS 1 TO 9 TIMES
001400             DEPENDING ON WS-NUM-PLAYERS
001500             INDEXED BY PLY-IDX.
001600         06  PLY-NUM                     PIC 9(02).
001700         06  PLY-STRATEGY                PIC X(08).
001800             88  PLY-STRAT-CALL                    VALUE 'CALL'.
001900             88  PLY-STRAT-FOLD                     VALUE 'FOLD'.
002000             88  PLY-STRAT-ALLIN                    VALUE 'ALLIN'.
002010             88  PLY-STRAT-RAISE                    VALUE 'RAISE'.
002100         06  PLY-CHIPS.
002200             COPY PKRCHIP REPLACING LEADING ==HLD== BY ==PLY==.
002300         06  PLY-HAND.
002400             10  PLY-HAND-CARD OCCURS 2 TIMES
002500                     INDEXED BY PLY-CARD-IDX.
002600                 COPY PKRCARD REPLACING LEADING ==CRD== BY ==PLH==.
002700         06  PLY-FOLDED                  PIC X(01) VALUE 'N'.
002800             88  PLY-IS-FOLDED                      VALUE 'Y'.
002900             88  PLY-NOT-FOLDED                     VALUE 'N'.
003000         06  PLY-BET                     PIC S9(06) VALUE 0.
003100         06  PLY-ACTED-FL                PIC X(01) VALUE 'N'.
003200             88  PLY-HAS-ACTED                      VALUE 'Y'.
003300         06  PLY-EVAL-VALUE              PIC 9(11) VALUE 0.
003400         06  PLY-EVAL-CAT                PIC 9(01) VALUE 0.
003410         06  PLY-RAISE-AMT               PIC 9(06) VALUE 0.
003500         06  FILLER                      PIC X(03).
